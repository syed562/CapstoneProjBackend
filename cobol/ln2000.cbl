000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   LNSCH2000.
000300 AUTHOR.       R.E. KOVACH.
000400 INSTALLATION. LOAN SERVICING - BATCH UNDERWRITING.
000500 DATE-WRITTEN. 06/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.     COMPANY CONFIDENTIAL - LOAN SERVICING SYSTEMS.
000800******************************************************************
000900*   LNSCH2000 BUILDS THE FULL MONTH-BY-MONTH AMORTIZATION        *
001000*   SCHEDULE FOR EVERY LOAN ON THE LOAN MASTER FILE.  ANY EMI    *
001100*   ROWS ALREADY ON FILE FOR A LOAN ARE PURGED (NOT UPDATED IN   *
001200*   PLACE) BEFORE THE FRESH SCHEDULE IS WRITTEN - THIS IS A      *
001300*   FULL REBUILD PASS, NOT AN INCREMENTAL ONE.  LOANS WITH NO    *
001400*   RATE ON FILE ARE REJECTED AND LOGGED, NOT SCHEDULED.         *
001500******************************************************************
001600*  CHANGE LOG
001700*  06/14/89  REK  ORIGINAL PROGRAM - STRAIGHT-LINE SCHEDULE ONLY,
001800*                NO COMPOUND-INTEREST AMORTIZATION YET
001900*  11/02/91  DLH  ADDED THE STANDARD AMORTIZING-LOAN FORMULA FOR
002000*                NON-ZERO RATE LOANS PER UNDERWRITING MEMO 91-22
002100*  03/19/94  DLH  DUE DATES NOW CARRIED AS ISO-8601 STRINGS, WAS
002200*                JULIAN DAY OFFSET
002300*  09/27/98  CKM  Y2K SWEEP - WS-RUN-DATE NOW ACCEPTS A 4-DIGIT
002400*                YEAR (ACCEPT ... FROM DATE YYYYMMDD), LOGGED PER
002500*                STANDARD LN-1998-114
002600*  02/11/03  BTJ  TICKET LN-2003-041 - FINAL-MONTH BALANCE FLOOR
002700*                ADDED, PRINCIPAL WAS DRIVING BALANCE NEGATIVE ON
002800*                THE LAST INSTALLMENT BY A PENNY OR TWO
002900*  08/03/11  MRS  TICKET LN-2011-066 - OLD SCHEDULE ROWS ARE NOW
003000*                PURGED BY A SEQUENTIAL MERGE ON LOAN-ID AGAINST
003100*                THE PRIOR SCHEDULE FILE, WAS A FULL TABLE DELETE
003200*                ON THE ON-LINE SIDE
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CONSOLE IS CRT
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT LNMAST-FILE   ASSIGN TO DYNAMIC LNMAST-PATH
004200         ORGANIZATION IS SEQUENTIAL.
004300     SELECT LNEMI-OLD     ASSIGN TO DYNAMIC LNEMIOLD-PATH
004400         ORGANIZATION IS SEQUENTIAL.
004500     SELECT LNEMI-OUT     ASSIGN TO DYNAMIC LNEMIOUT-PATH
004600         ORGANIZATION IS SEQUENTIAL.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  LNMAST-FILE
005000     LABEL RECORDS ARE STANDARD.
005100 01  LNMAST-REC-IN                     PIC X(220).
005200 FD  LNEMI-OLD
005300     LABEL RECORDS ARE STANDARD.
005400 01  LNEMI-REC-OLD                     PIC X(200).
005500 FD  LNEMI-OUT
005600     LABEL RECORDS ARE STANDARD.
005700 01  LNEMI-REC-OUT                     PIC X(200).
005800 WORKING-STORAGE SECTION.
005900 77  WS-COMMAND-LINE                   PIC X(100).
006000 77  WS-DUE-DATE-EDIT                  PIC X(10) VALUE SPACES.
006100 77  WS-DUE-YYYY-EDIT                  PIC 9(4).
006200 77  WS-DUE-MM-EDIT                    PIC 9(2).
006300 77  WS-MONTH-EDIT                     PIC 9(4).
006400 01  WS-PATHS.
006500     05  LNMAST-PATH.
006600         10  FILLER                    PIC X(14)
006700             VALUE '/users/public/'.
006800         10  LNMAST-NAME               PIC X(64).
006900     05  LNEMIOLD-PATH.
007000         10  FILLER                    PIC X(14)
007100             VALUE '/users/public/'.
007200         10  LNEMIOLD-NAME             PIC X(64).
007300     05  LNEMIOUT-PATH.
007400         10  FILLER                    PIC X(14)
007500             VALUE '/users/public/'.
007600         10  LNEMIOUT-NAME             PIC X(64).
007700 01  WS-SWITCHES.
007800     05  EOF-SW                        PIC 9     VALUE 0.
007900         88  AT-EOF                     VALUE 1.
008000     05  OLD-EOF-SW                    PIC 9     VALUE 0.
008100         88  OLD-AT-EOF                 VALUE 1.
008200     05  RATE-OK-SW                    PIC X     VALUE 'Y'.
008300         88  RATE-IS-VALID             VALUE 'Y'.
008400     05  FILLER                        PIC X(1).
008500 01  WS-COUNTERS            COMP.
008600     05  REC-CTR                       PIC 9(7)  VALUE 0.
008700     05  REJECT-CTR                    PIC 9(7)  VALUE 0.
008800     05  SCHEDULE-CTR                  PIC 9(7)  VALUE 0.
008900     05  PURGE-CTR                     PIC 9(7)  VALUE 0.
009000     05  MONTH-IX                      PIC S9(4) VALUE 0.
009100     05  POWER-IX                      PIC S9(4) VALUE 0.
009200     05  WS-TOTAL-MM                   PIC S9(6) VALUE 0.
009300     05  FILLER                        PIC 9(1)  VALUE 0.
009400******************************************************************
009500*   EMI AMOUNT WORK AREA - (1+R)**N IS BUILT BY REPEATED         *
009600*   MULTIPLICATION (POWER-IX LOOP BELOW), THIS SHOP DOES NOT USE *
009700*   INTRINSIC FUNCTIONS.                                         *
009800******************************************************************
009900 01  WS-EMI-CALC             COMP-3.
010000     05  WS-MONTHLY-RATE               PIC S9(3)V9(6) VALUE 0.
010100     05  WS-POWER-FACTOR               PIC S9(9)V9(6) VALUE 0.
010200     05  WS-EMI-AMOUNT                 PIC S9(9)V99   VALUE 0.
010300     05  WS-BALANCE                    PIC S9(9)V99   VALUE 0.
010400     05  WS-INTEREST-AMT               PIC S9(9)V99   VALUE 0.
010500     05  WS-PRINCIPAL-AMT               PIC S9(9)V99   VALUE 0.
010600     05  WS-REMAINING-MONTHS           PIC S9(4)      VALUE 0.
010700     05  FILLER                        PIC 9(1)       VALUE 0.
010800 01  WS-RUN-DATE                       PIC 9(8)  VALUE 0.
010900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011000     05  WS-RUN-YYYY                   PIC 9(4).
011100     05  WS-RUN-MM                     PIC 9(2).
011200     05  WS-RUN-DD                     PIC 9(2).
011300 01  WS-DUE-DATE-CALC          COMP.
011400     05  WS-DUE-YYYY                   PIC 9(4)  VALUE 0.
011500     05  WS-DUE-MM                     PIC 9(2)  VALUE 0.
011600     05  FILLER                        PIC 9(1)  VALUE 0.
011700 COPY 'lnmast.dd.cbl'.
011800 COPY 'lnemi.dd.cbl'.
011900 PROCEDURE DIVISION.
012000 A010-MAIN-LINE.
012100     DISPLAY SPACES UPON CRT.
012200     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
012300     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
012400         INTO LNMAST-NAME LNEMIOLD-NAME LNEMIOUT-NAME.
012500     DISPLAY '* * * BEGIN LNSCH2000 - SCHEDULE BUILD * * *'
012600         UPON CRT AT 1401.
012700     IF LNMAST-NAME = SPACES OR LNEMIOUT-NAME = SPACES
012800        DISPLAY '!!!! ENTER MASTER, OLD-SCHEDULE AND NEW-'
012900            UPON CRT AT 2301
013000        DISPLAY '!!!! SCHEDULE FILE NAMES ON THE COMMAND LINE'
013100            UPON CRT AT 2401
013200        STOP RUN.
013300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
013400     OPEN INPUT LNMAST-FILE.
013500     OPEN INPUT LNEMI-OLD.
013600     OPEN OUTPUT LNEMI-OUT.
013700     PERFORM 110-READ-OLD-SCHEDULE.
013800     PERFORM 100-READ-LOAN.
013900     PERFORM 200-PROCESS-LOAN THRU 200-EXIT
014000         UNTIL AT-EOF.
014100     PERFORM 900-END-RTN.
014200
014300 100-READ-LOAN.
014400     READ LNMAST-FILE INTO LNMAST100-REC
014500         AT END MOVE 1 TO EOF-SW.
014600     IF NOT AT-EOF
014700        ADD 1 TO REC-CTR.
014800
014900 110-READ-OLD-SCHEDULE.
015000     READ LNEMI-OLD INTO LNEMI100-REC
015100         AT END MOVE 1 TO OLD-EOF-SW.
015200
015300 200-PROCESS-LOAN.
015400     PERFORM 400-PURGE-OLD-SCHEDULE.
015500     MOVE 'Y'                          TO RATE-OK-SW.
015600     PERFORM 210-VALIDATE-RATE.
015700     IF NOT RATE-IS-VALID
015800        ADD 1 TO REJECT-CTR
015900        DISPLAY 'REJECT - NO RATE ON FILE, LOAN ' LNMAST-ID
016000            UPON CRT
016100     ELSE
016200        PERFORM 300-COMPUTE-EMI-AMOUNT THRU 300-EXIT
016300        PERFORM 500-BUILD-SCHEDULE THRU 500-EXIT.
016400     PERFORM 100-READ-LOAN.
016500 200-EXIT.
016600     EXIT.
016700
016800 210-VALIDATE-RATE.
016900     IF LNMAST-RATE-PCT NOT > ZERO
017000        MOVE 'N'                       TO RATE-OK-SW.
017100
017200******************************************************************
017300*   400-PURGE-OLD-SCHEDULE - BOTH FILES MUST ARRIVE SORTED       *
017400*   ASCENDING BY LOAN-ID.  EVERY OLD ROW FOR THIS LOAN IS READ   *
017500*   PAST (NEVER COPIED TO LNEMI-OUT) SO THE NEW SCHEDULE BUILT   *
017600*   BELOW IS A CLEAN REPLACEMENT, NOT AN OVERLAY.                *
017700******************************************************************
017800 400-PURGE-OLD-SCHEDULE.
017900     PERFORM 110-READ-OLD-SCHEDULE UNTIL OLD-AT-EOF
018000                OR LNEMI-LOAN-ID NOT < LNMAST-ID.
018100     PERFORM 410-PURGE-MATCHING-ROW UNTIL OLD-AT-EOF
018200                OR LNEMI-LOAN-ID NOT = LNMAST-ID.
018300
018400 410-PURGE-MATCHING-ROW.
018500     ADD 1 TO PURGE-CTR.
018600     PERFORM 110-READ-OLD-SCHEDULE.
018700
018800******************************************************************
018900*   300-COMPUTE-EMI-AMOUNT - THE FIXED EMI AMOUNT.  ZERO-RATE    *
019000*   LOANS GET A STRAIGHT-LINE SPLIT, EVERYTHING ELSE GETS THE    *
019100*   STANDARD AMORTIZING-LOAN FORMULA WITH (1+R)**N BUILT BY 310. *
019200******************************************************************
019300 300-COMPUTE-EMI-AMOUNT.
019400     COMPUTE WS-MONTHLY-RATE ROUNDED =
019500             LNMAST-RATE-PCT / 12 / 100.
019600     IF WS-MONTHLY-RATE = ZERO
019700        COMPUTE WS-EMI-AMOUNT ROUNDED =
019800                LNMAST-AMOUNT / LNMAST-TERM-MONTHS
019900        GO TO 300-EXIT.
020000     MOVE 1                            TO WS-POWER-FACTOR.
020100     PERFORM 310-RAISE-POWER-FACTOR
020200        VARYING POWER-IX FROM 1 BY 1
020300           UNTIL POWER-IX > LNMAST-TERM-MONTHS.
020400     COMPUTE WS-EMI-AMOUNT ROUNDED =
020500             (LNMAST-AMOUNT * WS-MONTHLY-RATE * WS-POWER-FACTOR)
020600             / (WS-POWER-FACTOR - 1).
020700 300-EXIT.
020800     EXIT.
020900
021000 310-RAISE-POWER-FACTOR.
021100     COMPUTE WS-POWER-FACTOR ROUNDED =
021200             WS-POWER-FACTOR * (1 + WS-MONTHLY-RATE).
021300
021400******************************************************************
021500*   500-BUILD-SCHEDULE - BUILDS ONE EMI ROW PER TERM MONTH.  ONE *
021600*   PASS THROUGH THE TERM, DECLINING BALANCE CARRIED IN          *
021700*   WS-BALANCE.  THE LAST INSTALLMENT'S PRINCIPAL IS FLOORED AT  *
021800*   THE REMAINING BALANCE SO ROUNDING NEVER DRIVES IT NEGATIVE.  *
021900******************************************************************
022000 500-BUILD-SCHEDULE.
022100     MOVE LNMAST-AMOUNT                TO WS-BALANCE.
022200     PERFORM 510-WRITE-EMI-ROW THRU 510-EXIT
022300        VARYING MONTH-IX FROM 1 BY 1
022400           UNTIL MONTH-IX > LNMAST-TERM-MONTHS.
022500 500-EXIT.
022600     EXIT.
022700
022800 510-WRITE-EMI-ROW.
022900     COMPUTE WS-INTEREST-AMT ROUNDED =
023000             WS-BALANCE * WS-MONTHLY-RATE.
023100     COMPUTE WS-PRINCIPAL-AMT ROUNDED =
023200             WS-EMI-AMOUNT - WS-INTEREST-AMT.
023300     IF WS-PRINCIPAL-AMT > WS-BALANCE
023400        MOVE WS-BALANCE               TO WS-PRINCIPAL-AMT.
023500     SUBTRACT WS-PRINCIPAL-AMT FROM WS-BALANCE.
023600     IF WS-BALANCE < ZERO
023700        MOVE ZERO                     TO WS-BALANCE.
023800     PERFORM 520-CALC-DUE-DATE.
023900     MOVE SPACES                      TO LNEMI100-REC.
024000     STRING LNMAST-ID-LAST6 DELIMITED BY SIZE
024100            '-EMI-'      DELIMITED BY SIZE
024200            WS-MONTH-EDIT DELIMITED BY SIZE
024300            INTO LNEMI-ID.
024400     MOVE LNMAST-ID                    TO LNEMI-LOAN-ID.
024500     MOVE MONTH-IX                     TO LNEMI-MONTH.
024600     MOVE WS-EMI-AMOUNT                TO LNEMI-AMOUNT.
024700     MOVE WS-PRINCIPAL-AMT             TO LNEMI-PRINCIPAL-AMT.
024800     MOVE WS-INTEREST-AMT              TO LNEMI-INTEREST-AMT.
024900     MOVE WS-BALANCE                   TO LNEMI-OUTSTANDING-BAL.
025000     MOVE 'SCHEDULED'                  TO LNEMI-STATUS.
025100     MOVE WS-DUE-DATE-EDIT             TO LNEMI-DUE-DATE.
025200     MOVE SPACES                       TO LNEMI-PAID-DATE.
025300     STRING WS-RUN-YYYY DELIMITED BY SIZE '-' DELIMITED BY SIZE
025400            WS-RUN-MM   DELIMITED BY SIZE '-' DELIMITED BY SIZE
025500            WS-RUN-DD   DELIMITED BY SIZE 'T00:00:00.000Z'
025600                        DELIMITED BY SIZE
025700            INTO LNEMI-CREATED-AT.
025800     MOVE LNEMI100-REC                TO LNEMI-REC-OUT.
025900     WRITE LNEMI-REC-OUT.
026000     ADD 1 TO SCHEDULE-CTR.
026100 510-EXIT.
026200     EXIT.
026300
026400******************************************************************
026500*   520-CALC-DUE-DATE - DUE DATE IS THE END OF (RUN MONTH +      *
026600*   INSTALLMENT NUMBER), DAY FIXED AT 28 SO THE DATE IS VALID IN *
026700*   EVERY CALENDAR MONTH INCLUDING FEBRUARY.                     *
026800******************************************************************
026900 520-CALC-DUE-DATE.
027000     MOVE MONTH-IX                     TO WS-MONTH-EDIT.
027100     COMPUTE WS-TOTAL-MM = WS-RUN-MM + MONTH-IX.
027200     COMPUTE WS-DUE-YYYY =
027300             WS-RUN-YYYY + ((WS-TOTAL-MM - 1) / 12).
027400     COMPUTE WS-DUE-MM = WS-TOTAL-MM -
027500             (((WS-TOTAL-MM - 1) / 12) * 12).
027600     MOVE WS-DUE-YYYY                  TO WS-DUE-YYYY-EDIT.
027700     MOVE WS-DUE-MM                    TO WS-DUE-MM-EDIT.
027800     STRING WS-DUE-YYYY-EDIT DELIMITED BY SIZE
027900            '-'           DELIMITED BY SIZE
028000            WS-DUE-MM-EDIT DELIMITED BY SIZE
028100            '-28'         DELIMITED BY SIZE
028200            INTO WS-DUE-DATE-EDIT.
028300
028400******************************************************************
028500*   700-COMPUTE-BALANCE-AFTER-K - CLOSED-FORM OUTSTANDING-       *
028600*   BALANCE CALCULATION FOR AD-HOC BALANCE QUERIES ONLY.  NOT    *
028700*   CALLED FROM THE SCHEDULE-BUILD LOOP ABOVE - THIS PARAGRAPH   *
028800*   IS REACHED ONLY WHEN AN ON-LINE BALANCE ENQUIRY FALLS BACK   *
028900*   TO BATCH (SEE OPERATIONS RUNBOOK LN-OPS-14).                 *
029000******************************************************************
029100 700-COMPUTE-BALANCE-AFTER-K.
029200     IF WS-MONTHLY-RATE = ZERO
029300        COMPUTE WS-BALANCE ROUNDED =
029400                LNMAST-AMOUNT - (WS-EMI-AMOUNT * MONTH-IX)
029500        IF WS-BALANCE < ZERO
029600           MOVE ZERO                  TO WS-BALANCE
029700        END-IF
029800        GO TO 700-EXIT.
029900     COMPUTE WS-REMAINING-MONTHS = LNMAST-TERM-MONTHS - MONTH-IX.
030000     IF WS-REMAINING-MONTHS < ZERO
030100        MOVE ZERO                     TO WS-REMAINING-MONTHS.
030200     MOVE 1                            TO WS-POWER-FACTOR.
030300     PERFORM 310-RAISE-POWER-FACTOR
030400        VARYING POWER-IX FROM 1 BY 1
030500           UNTIL POWER-IX > WS-REMAINING-MONTHS.
030600     COMPUTE WS-BALANCE ROUNDED =
030700             WS-EMI-AMOUNT * (WS-POWER-FACTOR - 1) /
030800             (WS-MONTHLY-RATE * WS-POWER-FACTOR).
030900 700-EXIT.
031000     EXIT.
031100
031200 900-END-RTN.
031300     DISPLAY 'LOANS READ            -> ' REC-CTR  UPON CRT.
031400     DISPLAY 'LOANS REJECTED        -> ' REJECT-CTR  UPON CRT.
031500     DISPLAY 'EMI ROWS WRITTEN      -> ' SCHEDULE-CTR  UPON CRT.
031600     DISPLAY 'OLD EMI ROWS PURGED   -> ' PURGE-CTR  UPON CRT.
031700     CLOSE LNMAST-FILE LNEMI-OLD LNEMI-OUT.
031800     STOP RUN.
