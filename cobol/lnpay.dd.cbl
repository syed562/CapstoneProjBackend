000100*****************************************************************
000200*   LNPAY.DD.CBL                                                 *
000300*   PAYMENT RECORD - ONE ROW PER PAYMENT POSTED AGAINST AN EMI   *
000400*   INSTALLMENT.  OUTPUT-ONLY FILE, WRITTEN BY LN3000.           *
000500*****************************************************************
000600*  CHANGE LOG
000700*  06/14/89  REK  ORIGINAL LAYOUT
000800*  11/02/91  DLH  ADDED PAY-METHOD, BANK DRAFT VS COUPON PAYMENT
000900*  03/19/94  DLH  PAY-DATE CONVERTED TO ISO-8601 TIMESTAMP STRING
001000*  09/27/98  CKM  Y2K SWEEP - NO 2-DIGIT YEAR FIELDS HERE, LOGGED
001100*                 PER STANDARD LN-1998
001200*  02/11/03  BTJ  TICKET LN-2003-041 - FILLER PAD TO 140 BYTES
001300*****************************************************************
001400 01  LNPAY100-REC.
001500     05  LNPAY-ID                     PIC X(36).
001600     05  LNPAY-LOAN-ID                PIC X(36).
001700     05  LNPAY-EMI-ID                 PIC X(36).
001800     05  LNPAY-AMOUNT                 PIC S9(9)V99  COMP-3.
001900     05  LNPAY-DATE                   PIC X(30).
002000     05  LNPAY-METHOD                 PIC X(12).
002100         88  LNPAY-CREDIT-CARD        VALUE 'CREDIT_CARD'.
002200         88  LNPAY-DEBIT-CARD         VALUE 'DEBIT_CARD'.
002300         88  LNPAY-UPI                VALUE 'UPI'.
002400         88  LNPAY-NET-BANKING        VALUE 'NET_BANKING'.
002500         88  LNPAY-CASH               VALUE 'CASH'.
002600     05  LNPAY-STATUS                 PIC X(9).
002700         88  LNPAY-PENDING            VALUE 'PENDING'.
002800         88  LNPAY-COMPLETED          VALUE 'COMPLETED'.
002900         88  LNPAY-FAILED             VALUE 'FAILED'.
003000         88  LNPAY-REFUNDED           VALUE 'REFUNDED'.
003100     05  LNPAY-TXN-ID                 PIC X(40).
003200     05  FILLER                       PIC X(13).
