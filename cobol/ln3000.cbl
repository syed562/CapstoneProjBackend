000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   LNPAY3000.
000300 AUTHOR.       D.L. HAUGEN.
000400 INSTALLATION. LOAN SERVICING - BATCH UNDERWRITING.
000500 DATE-WRITTEN. 08/22/1990.
000600 DATE-COMPILED.
000700 SECURITY.     COMPANY CONFIDENTIAL - LOAN SERVICING SYSTEMS.
000800******************************************************************
000900*   LNPAY3000 POSTS PAYMENT-REQUEST TRANSACTIONS AGAINST THE     *
001000*   LOAN MASTER AND EMI SCHEDULE FILES.  ALL THREE FILES MUST   *
001100*   ARRIVE SORTED ASCENDING BY LOAN-ID (THE SCHEDULE FILE ALSO  *
001200*   BY EMI-MONTH WITHIN LOAN-ID) - THIS IS A THREE-WAY          *
001300*   SEQUENTIAL MERGE, NOT A RANDOM-ACCESS UPDATE.  A PAYMENT    *
001400*   MUST MATCH THE EMI'S FIXED AMOUNT EXACTLY OR IT IS REJECTED *
001500*   AND NOTHING ON FILE IS TOUCHED.                              *
001600******************************************************************
001700*  CHANGE LOG
001800*  08/22/90  DLH  ORIGINAL PROGRAM - ONE PAYMENT PER LOAN PER
001900*                RUN, EXACT-AMOUNT MATCH ONLY
002000*  11/02/91  DLH  LOAN NOW AUTO-CLOSES AT ZERO BALANCE PER
002100*                UNDERWRITING MEMO 91-30
002200*  09/27/98  CKM  Y2K SWEEP - LNPAY-DATE IS ALREADY A 4-DIGIT
002300*                YEAR ISO STRING, NO CHANGE REQUIRED, LOGGED
002400*                PER STANDARD LN-1998-114
002500*  02/11/03  BTJ  TICKET LN-2003-041 - CLOSE THRESHOLD CHANGED
002600*                FROM EXACT ZERO TO <= 0.01 TO ABSORB ROUNDING
002700*                RESIDUE, WAS LEAVING LOANS OPEN AT $0.01
002800*  08/03/11  MRS  TICKET LN-2011-066 - REWRITTEN AS A THREE-WAY
002900*                SEQUENTIAL MERGE (REQUEST / MASTER / SCHEDULE),
003000*                WAS A SINGLE-LOAN COMMAND-LINE UTILITY
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     CONSOLE IS CRT
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT LNPAYREQ-FILE ASSIGN TO DYNAMIC LNPAYREQ-PATH
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100     SELECT LNMAST-FILE   ASSIGN TO DYNAMIC LNMAST-PATH
004200         ORGANIZATION IS SEQUENTIAL.
004300     SELECT LNMAST-OUT    ASSIGN TO DYNAMIC LNMASTOUT-PATH
004400         ORGANIZATION IS SEQUENTIAL.
004500     SELECT LNEMI-OLD     ASSIGN TO DYNAMIC LNEMIOLD-PATH
004600         ORGANIZATION IS SEQUENTIAL.
004700     SELECT LNEMI-OUT     ASSIGN TO DYNAMIC LNEMIOUT-PATH
004800         ORGANIZATION IS SEQUENTIAL.
004900     SELECT LNPAY-OUT     ASSIGN TO DYNAMIC LNPAYOUT-PATH
005000         ORGANIZATION IS SEQUENTIAL.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  LNPAYREQ-FILE
005400     LABEL RECORDS ARE STANDARD.
005500 01  LNPAYREQ-LINE-IN                  PIC X(160).
005600 FD  LNMAST-FILE
005700     LABEL RECORDS ARE STANDARD.
005800 01  LNMAST-REC-IN                     PIC X(220).
005900 FD  LNMAST-OUT
006000     LABEL RECORDS ARE STANDARD.
006100 01  LNMAST-REC-OUT                    PIC X(220).
006200 FD  LNEMI-OLD
006300     LABEL RECORDS ARE STANDARD.
006400 01  LNEMI-REC-OLD                     PIC X(200).
006500 FD  LNEMI-OUT
006600     LABEL RECORDS ARE STANDARD.
006700 01  LNEMI-REC-OUT                     PIC X(200).
006800 FD  LNPAY-OUT
006900     LABEL RECORDS ARE STANDARD.
007000 01  LNPAY-REC-OUT                     PIC X(220).
007100 WORKING-STORAGE SECTION.
007200 77  WS-COMMAND-LINE                   PIC X(160).
007300 77  WS-PAY-TIMESTAMP                  PIC X(30) VALUE SPACES.
007400 01  WS-PATHS.
007500     05  LNPAYREQ-PATH.
007600         10  FILLER                    PIC X(14)
007700             VALUE '/users/public/'.
007800         10  LNPAYREQ-NAME             PIC X(64).
007900     05  LNMAST-PATH.
008000         10  FILLER                    PIC X(14)
008100             VALUE '/users/public/'.
008200         10  LNMAST-NAME               PIC X(64).
008300     05  LNMASTOUT-PATH.
008400         10  FILLER                    PIC X(14)
008500             VALUE '/users/public/'.
008600         10  LNMASTOUT-NAME            PIC X(64).
008700     05  LNEMIOLD-PATH.
008800         10  FILLER                    PIC X(14)
008900             VALUE '/users/public/'.
009000         10  LNEMIOLD-NAME             PIC X(64).
009100     05  LNEMIOUT-PATH.
009200         10  FILLER                    PIC X(14)
009300             VALUE '/users/public/'.
009400         10  LNEMIOUT-NAME             PIC X(64).
009500     05  LNPAYOUT-PATH.
009600         10  FILLER                    PIC X(14)
009700             VALUE '/users/public/'.
009800         10  LNPAYOUT-NAME             PIC X(64).
009900 01  WS-SWITCHES.
010000     05  EOF-SW                        PIC 9     VALUE 0.
010100         88  AT-EOF                     VALUE 1.
010200     05  PAYREQ-EOF-SW                 PIC 9     VALUE 0.
010300         88  PAYREQ-AT-EOF             VALUE 1.
010400     05  OLD-EMI-EOF-SW                PIC 9     VALUE 0.
010500         88  OLD-EMI-AT-EOF            VALUE 1.
010600     05  PAYMENT-REJECT-SW             PIC X     VALUE 'N'.
010700         88  PAYMENT-IS-REJECTED       VALUE 'Y'.
010800     05  FILLER                        PIC X(1).
010900 01  WS-COUNTERS             COMP.
011000     05  REC-CTR                       PIC 9(7)  VALUE 0.
011100     05  PAY-POSTED-CTR                PIC 9(7)  VALUE 0.
011200     05  PAY-REJECTED-CTR              PIC 9(7)  VALUE 0.
011300     05  CLOSE-CTR                     PIC 9(7)  VALUE 0.
011400     05  FILLER                        PIC 9(1)  VALUE 0.
011500 01  WS-REASON                         PIC X(40) VALUE SPACES.
011600 01  WS-AMOUNTS              COMP-3.
011700     05  WS-CLOSE-THRESHOLD            PIC S9(3)V99 VALUE 0.01.
011800     05  FILLER                        PIC 9(1)     VALUE 0.
011900 01  WS-RUN-DATE                       PIC 9(8)  VALUE 0.
012000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
012100     05  WS-RUN-YYYY                   PIC 9(4).
012200     05  WS-RUN-MM                     PIC 9(2).
012300     05  WS-RUN-DD                     PIC 9(2).
012400******************************************************************
012500*   WS-PAYREQ-EDIT - PAYMENT-REQUEST TRANSACTIONS ARRIVE AS      *
012600*   COMMA-DELIMITED TEXT (NOT A FIXED COPYBOOK RECORD) THE SAME  *
012700*   WAY THE APPLICATION EXTRACT DOES ON LNAPV1000.               *
012800******************************************************************
012900 01  WS-PAYREQ-EDIT.
013000     05  WS-PR-LOAN-ID-E               PIC X(36).
013100     05  WS-PR-EMI-ID-E                PIC X(36).
013200     05  WS-PR-AMOUNT-E                PIC 9(9)V99.
013300     05  WS-PR-METHOD-E                PIC X(12).
013400     05  WS-PR-TXN-ID-E                PIC X(40).
013500     05  FILLER                        PIC X(1).
013600 01  WS-PAYREQ.
013700     05  WS-PR-LOAN-ID                 PIC X(36).
013800     05  WS-PR-EMI-ID                  PIC X(36).
013900     05  WS-PR-AMOUNT                  PIC S9(9)V99 COMP-3.
014000     05  WS-PR-METHOD                  PIC X(12).
014100     05  WS-PR-TXN-ID                  PIC X(40).
014200     05  FILLER                        PIC X(1).
014300 COPY 'lnmast.dd.cbl'.
014400 COPY 'lnemi.dd.cbl'.
014500 COPY 'lnpay.dd.cbl'.
014600 PROCEDURE DIVISION.
014700 A010-MAIN-LINE.
014800     DISPLAY SPACES UPON CRT.
014900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
015000     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
015100         INTO LNPAYREQ-NAME LNMAST-NAME LNMASTOUT-NAME
015200              LNEMIOLD-NAME LNEMIOUT-NAME LNPAYOUT-NAME.
015300     DISPLAY '* * * BEGIN LNPAY3000 - PAYMENT POSTING * * *'
015400         UPON CRT AT 1401.
015500     IF LNPAYREQ-NAME = SPACES OR LNMAST-NAME = SPACES
015600        DISPLAY '!!!! SIX FILE NAMES REQUIRED ON THE COMMAND' UPON
015700            CRT AT 2301
015800        DISPLAY '!!!! LINE - SEE OPERATIONS RUNBOOK LN-OPS-09'
015900            UPON CRT AT 2401
016000        STOP RUN.
016100     OPEN INPUT  LNPAYREQ-FILE.
016200     OPEN INPUT  LNMAST-FILE.
016300     OPEN OUTPUT LNMAST-OUT.
016400     OPEN INPUT  LNEMI-OLD.
016500     OPEN OUTPUT LNEMI-OUT.
016600     OPEN OUTPUT LNPAY-OUT.
016700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
016800     STRING WS-RUN-YYYY DELIMITED BY SIZE '-' DELIMITED BY SIZE
016900            WS-RUN-MM DELIMITED BY SIZE '-' DELIMITED BY SIZE
017000            WS-RUN-DD DELIMITED BY SIZE
017100            INTO WS-PAY-TIMESTAMP.
017200     PERFORM 110-READ-PAY-REQUEST.
017300     PERFORM 130-READ-OLD-EMI.
017400     PERFORM 100-READ-LOAN.
017500     PERFORM 200-PROCESS-LOAN THRU 200-EXIT
017600         UNTIL AT-EOF.
017700     PERFORM 900-END-RTN.
017800
017900 100-READ-LOAN.
018000     READ LNMAST-FILE INTO LNMAST100-REC
018100         AT END MOVE 1 TO EOF-SW.
018200     IF NOT AT-EOF
018300        ADD 1 TO REC-CTR.
018400
018500 110-READ-PAY-REQUEST.
018600     READ LNPAYREQ-FILE INTO LNPAYREQ-LINE-IN
018700         AT END MOVE 1 TO PAYREQ-EOF-SW.
018800     IF NOT PAYREQ-AT-EOF
018900        PERFORM 120-UNSTRING-PAY-REQUEST.
019000
019100 120-UNSTRING-PAY-REQUEST.
019200     UNSTRING LNPAYREQ-LINE-IN DELIMITED BY ','
019300         INTO WS-PR-LOAN-ID-E WS-PR-EMI-ID-E WS-PR-AMOUNT-E
019400              WS-PR-METHOD-E WS-PR-TXN-ID-E.
019500     MOVE WS-PR-LOAN-ID-E              TO WS-PR-LOAN-ID.
019600     MOVE WS-PR-EMI-ID-E               TO WS-PR-EMI-ID.
019700     MOVE WS-PR-AMOUNT-E               TO WS-PR-AMOUNT.
019800     MOVE WS-PR-METHOD-E               TO WS-PR-METHOD.
019900     MOVE WS-PR-TXN-ID-E               TO WS-PR-TXN-ID.
020000
020100 130-READ-OLD-EMI.
020200     READ LNEMI-OLD INTO LNEMI100-REC
020300         AT END MOVE 1 TO OLD-EMI-EOF-SW.
020400
020500******************************************************************
020600*   200-PROCESS-LOAN DRIVES ONE LOAN THROUGH THE MERGE.  A       *
020700*   MATCHING PAYMENT REQUEST (IF ANY) IS APPLIED WHILE THIS      *
020800*   LOAN'S SCHEDULE ROWS ARE COPIED FORWARD BY 250.              *
020900******************************************************************
021000 200-PROCESS-LOAN.
021100     PERFORM 240-REJECT-STALE-PAY-REQUEST UNTIL PAYREQ-AT-EOF
021200                OR WS-PR-LOAN-ID NOT < LNMAST-ID.
021300     PERFORM 250-COPY-EMI-ROWS-FOR-LOAN THRU 250-EXIT.
021400     PERFORM 400-WRITE-MASTER.
021500     PERFORM 100-READ-LOAN.
021600 200-EXIT.
021700     EXIT.
021800******************************************************************
021900*   240-REJECT-STALE-PAY-REQUEST - A REQUEST WHOSE LOAN-ID IS    *
022000*   NOT ON THE MASTER FILE CAN NEVER MATCH AN EMI ROW, SINCE THE *
022100*   MASTER KEY HAS ALREADY PASSED IT.  COUNT IT AS A REJECT SO   *
022200*   IT DOES NOT SILENTLY VANISH.                                 *
022300******************************************************************
022400 240-REJECT-STALE-PAY-REQUEST.
022500     DISPLAY 'REJECT - LOAN NOT FOUND ON MASTER, LOAN '
022600         WS-PR-LOAN-ID UPON CRT.
022700     ADD 1 TO PAY-REJECTED-CTR.
022800     PERFORM 110-READ-PAY-REQUEST.
022900
023000 250-COPY-EMI-ROWS-FOR-LOAN.
023100     PERFORM 260-HANDLE-EMI-ROW THRU 260-EXIT UNTIL OLD-EMI-AT-EOF
023200                OR LNEMI-LOAN-ID NOT = LNMAST-ID.
023300 250-EXIT.
023400     EXIT.
023500
023600 260-HANDLE-EMI-ROW.
023700     MOVE 'N'                          TO PAYMENT-REJECT-SW.
023800     IF NOT PAYREQ-AT-EOF
023900        AND WS-PR-LOAN-ID = LNMAST-ID
024000        AND WS-PR-EMI-ID = LNEMI-ID
024100        PERFORM 300-EDIT-PAYMENT THRU 300-EXIT
024200        IF NOT PAYMENT-IS-REJECTED
024300           PERFORM 420-POST-PAYMENT
024400        END-IF
024500        PERFORM 110-READ-PAY-REQUEST.
024600     MOVE LNEMI100-REC                 TO LNEMI-REC-OUT.
024700     WRITE LNEMI-REC-OUT.
024800     PERFORM 130-READ-OLD-EMI.
024900 260-EXIT.
025000     EXIT.
025100
025200******************************************************************
025300*   300-EDIT-PAYMENT - AN EMI ALREADY PAID CANNOT BE PAID AGAIN, *
025400*   AND THE PAID AMOUNT MUST MATCH THE FIXED INSTALLMENT AMOUNT  *
025500*   EXACTLY - NO TOLERANCE BAND (UNDERWRITING MEMO 91-30).       *
025600******************************************************************
025700 300-EDIT-PAYMENT.
025800     MOVE SPACES                       TO WS-REASON.
025900     IF LNEMI-PAID
026000        MOVE 'Y'                       TO PAYMENT-REJECT-SW
026100        MOVE 'emi already paid'        TO WS-REASON
026200        ADD 1 TO PAY-REJECTED-CTR
026300        GO TO 310-SHOW-REJECT.
026400     IF WS-PR-AMOUNT NOT = LNEMI-AMOUNT
026500        MOVE 'Y'                       TO PAYMENT-REJECT-SW
026600        MOVE 'amount does not match installment' TO WS-REASON
026700        ADD 1 TO PAY-REJECTED-CTR
026800        GO TO 310-SHOW-REJECT.
026900 300-EXIT.
027000     EXIT.
027100*        TICKET LN-2013-019 - REJECT REASON NOW SURFACED TO THE
027200*        CONSOLE, SAME AS THE RATE-CARD AND SCHEDULE RUNS DO
027300 310-SHOW-REJECT.
027400     DISPLAY 'PAYMENT REJECTED - ' WS-PR-LOAN-ID ' '
027500         WS-PR-EMI-ID ' - ' WS-REASON UPON CRT.
027600     GO TO 300-EXIT.
027700
027800******************************************************************
027900*   420-POST-PAYMENT - WRITES THE PAYMENT RECORD, MARKS THE EMI  *
028000*   ROW PAID, AND ROLLS THE LOAN'S OUTSTANDING BALANCE DOWN BY   *
028100*   THE PRINCIPAL PORTION OF THIS INSTALLMENT.                   *
028200******************************************************************
028300 420-POST-PAYMENT.
028400     MOVE SPACES                       TO LNPAY100-REC.
028500     MOVE WS-PR-TXN-ID                 TO LNPAY-ID.
028600     MOVE LNEMI-LOAN-ID                TO LNPAY-LOAN-ID.
028700     MOVE LNEMI-ID                      TO LNPAY-EMI-ID.
028800     MOVE WS-PR-AMOUNT                 TO LNPAY-AMOUNT.
028900     MOVE WS-PAY-TIMESTAMP             TO LNPAY-DATE.
029000     MOVE WS-PR-METHOD                 TO LNPAY-METHOD.
029100     MOVE 'COMPLETED'                  TO LNPAY-STATUS.
029200     MOVE WS-PR-TXN-ID                 TO LNPAY-TXN-ID.
029300     MOVE LNPAY100-REC                 TO LNPAY-REC-OUT.
029400     WRITE LNPAY-REC-OUT.
029500     MOVE 'PAID'                       TO LNEMI-STATUS.
029600     MOVE LNEMI-DUE-DATE               TO LNEMI-PAID-DATE.
029700     IF NOT LNMAST-OUTSTANDING-SET
029800        MOVE LNMAST-AMOUNT             TO LNMAST-OUTSTANDING
029900        MOVE 'Y'
030000            TO LNMAST-OUTSTANDING-SET-SW.
030100     SUBTRACT LNEMI-PRINCIPAL-AMT FROM LNMAST-OUTSTANDING.
030200     ADD 1 TO PAY-POSTED-CTR.
030300     PERFORM 500-CHECK-LOAN-CLOSE.
030400
030500******************************************************************
030600*   500-CHECK-LOAN-CLOSE - TWO-DECIMAL-CENT FLOOR ABSORBS        *
030700*   ROUNDING RESIDUE LEFT OVER FROM THE AMORTIZATION SPLIT.      *
030800******************************************************************
030900 500-CHECK-LOAN-CLOSE.
031000     IF LNMAST-OUTSTANDING <= WS-CLOSE-THRESHOLD
031100        MOVE 'closed'                  TO LNMAST-STATUS
031200        ADD 1 TO CLOSE-CTR.
031300
031400 400-WRITE-MASTER.
031500     MOVE LNMAST100-REC                TO LNMAST-REC-OUT.
031600     WRITE LNMAST-REC-OUT.
031700
031800 900-END-RTN.
031900     DISPLAY 'LOANS READ            -> ' REC-CTR  UPON CRT.
032000     DISPLAY 'PAYMENTS POSTED       -> ' PAY-POSTED-CTR  UPON CRT.
032100     DISPLAY 'PAYMENTS REJECTED     -> ' PAY-REJECTED-CTR
032200         UPON CRT.
032300     DISPLAY 'LOANS CLOSED          -> ' CLOSE-CTR  UPON CRT.
032400     CLOSE LNPAYREQ-FILE LNMAST-FILE LNMAST-OUT
032500           LNEMI-OLD LNEMI-OUT LNPAY-OUT.
032600     STOP RUN.
