000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   LNRCF6000.
000300 AUTHOR.       R.N. OKAFOR.
000400 INSTALLATION. LOAN SERVICING - BATCH UNDERWRITING.
000500 DATE-WRITTEN. 11/14/1993.
000600 DATE-COMPILED.
000700 SECURITY.     COMPANY CONFIDENTIAL - LOAN SERVICING SYSTEMS.
000800******************************************************************
000900*   LNRCF6000 MAINTAINS THE INTEREST-RATE TABLE THAT LN2000     *
001000*   LOOKS UP WHEN NO RATE WAS QUOTED ON THE APPLICATION.  THE    *
001100*   TABLE LIVES IN WORKING STORAGE FOR THE LIFE OF THE RUN AND   *
001200*   IS RELOADED FROM THE HARD-CODED DEFAULTS EACH TIME THIS      *
001300*   PROGRAM STARTS - THERE IS NO PERSISTED RATE FILE.  ANY       *
001400*   UPDATE OR RESET REQUEST ONLY AFFECTS THIS RUN'S COPY.        *
001500******************************************************************
001600*  CHANGE LOG
001700*  11/14/93  RNO  ORIGINAL PROGRAM - FIVE HARD-CODED LOAN TYPES,
001800*                REPLACES THE RATE CARD UNDERWRITING USED TO KEY
001900*                IN BY HAND EVERY MORNING
002000*  04/02/96  RNO  ADDED THE QUERY REQUEST TYPE SO THE HELP DESK
002100*                COULD CHECK A RATE WITHOUT RUNNING A FULL UPDATE
002200*  09/19/98  CKM  Y2K SWEEP - NO 2-DIGIT YEAR FIELDS ON THIS
002300*                PROGRAM, LOGGED PER STANDARD LN-1998-114
002400*  06/08/07  BTJ  TICKET LN-2007-028 - 'HOME_LOAN' ADDED AS A
002500*                SEPARATE CODE CARRYING THE SAME RATE AS 'HOME' -
002600*                ORIGINATIONS STARTED SENDING BOTH SPELLINGS
002700*  08/03/11  MRS  TICKET LN-2011-066 - UNKNOWN CODES NOW FALL
002800*                BACK TO THE 12.0 DEFAULT RATE INSTEAD OF BEING
002900*                REJECTED OUTRIGHT, PER UNDERWRITING MEMO 2011-09
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     CONSOLE IS CRT
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT LNRATEREQ-FILE ASSIGN TO DYNAMIC LNRATEREQ-PATH
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000     SELECT LNRATEOUT-FILE ASSIGN TO DYNAMIC LNRATEOUT-PATH
004100         ORGANIZATION IS SEQUENTIAL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  LNRATEREQ-FILE
004500     LABEL RECORDS ARE STANDARD.
004600 01  LNRATEREQ-LINE-IN                PIC X(80).
004700 FD  LNRATEOUT-FILE
004800     LABEL RECORDS ARE STANDARD.
004900 01  LNRATEOUT-PRINT-REC              PIC X(80).
005000 WORKING-STORAGE SECTION.
005100 77  WS-COMMAND-LINE                  PIC X(160).
005200 77  WS-FALLBACK-RATE         COMP-3   PIC S9(3)V99 VALUE 12.0.
005300 77  WS-LOOKUP-RATE           COMP-3   PIC S9(3)V99 VALUE 0.
005400 77  WS-RATE-EDIT                     PIC ZZ9.99.
005500 01  WS-PATHS.
005600     05  LNRATEREQ-PATH.
005700         10  FILLER                   PIC X(14)
005800             VALUE '/users/public/'.
005900         10  LNRATEREQ-NAME           PIC X(64).
006000     05  LNRATEOUT-PATH.
006100         10  FILLER                   PIC X(14)
006200             VALUE '/users/public/'.
006300         10  LNRATEOUT-NAME           PIC X(64).
006400 01  WS-SWITCHES.
006500     05  EOF-SW                       PIC 9     VALUE 0.
006600         88  AT-EOF                    VALUE 1.
006700     05  LNRATE-FOUND-SW              PIC X     VALUE 'N'.
006800         88  LNRATE-FOUND              VALUE 'Y'.
006900     05  FILLER                       PIC X(1).
007000 01  WS-COUNTERS              COMP.
007100     05  WS-REQ-CTR                   PIC 9(5)  VALUE 0.
007200     05  WS-UPDATE-CTR                PIC 9(5)  VALUE 0.
007300     05  WS-UPDATE-REJECT-CTR         PIC 9(5)  VALUE 0.
007400     05  WS-QUERY-CTR                 PIC 9(5)  VALUE 0.
007500     05  WS-RESET-CTR                 PIC 9(5)  VALUE 0.
007600     05  LNRATE-IDX                   PIC S9(4) VALUE 0.
007700     05  FILLER                       PIC 9(1)  VALUE 0.
007800 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
007900     05  FILLER                       PIC X(14).
008000******************************************************************
008100*   THE RATE TABLE ITSELF.  FIVE ENTRIES, ONE PER LOAN TYPE.     *
008200*   LNRATE-TABLE-FLAT BELOW IS A STRAIGHT BYTE-STRING REDEFINE,  *
008300*   USED ONLY TO SHIP THE WHOLE TABLE TO THE CONSOLE IN ONE      *
008400*   DISPLAY WHEN OPERATIONS ASKS "WHAT'S LOADED RIGHT NOW".      *
008500******************************************************************
008600 01  LNRATE-TABLE.
008700     05  LNRATE-ENTRY OCCURS 5 TIMES.
008800         10  LNRATE-CODE              PIC X(20).
008900         10  LNRATE-PCT               PIC S9(3)V99 COMP-3.
009000         10  FILLER                   PIC X(6).
009100 01  LNRATE-TABLE-FLAT REDEFINES LNRATE-TABLE.
009200     05  FILLER                       PIC X(150).
009300 01  WS-REQUEST-EDIT.
009400     05  WS-REQ-TYPE-E                PIC X(6).
009500     05  WS-REQ-CODE-E                PIC X(20).
009600     05  WS-REQ-RATE-E                PIC 9(3)V99.
009700     05  FILLER                       PIC X(1).
009800 01  WS-REQUEST.
009900     05  WS-REQ-TYPE                  PIC X(6).
010000     05  WS-REQ-CODE                  PIC X(20).
010100     05  WS-REQ-CODE-R REDEFINES WS-REQ-CODE.
010200         10  WS-REQ-CODE-FIRST4       PIC X(4).
010300         10  FILLER                   PIC X(16).
010400     05  WS-REQ-RATE                  PIC S9(3)V99 COMP-3.
010500 PROCEDURE DIVISION.
010600 A010-MAIN-LINE.
010700     DISPLAY SPACES UPON CRT.
010800     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
010900     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
011000         INTO LNRATEREQ-NAME LNRATEOUT-NAME.
011100     DISPLAY '* * * BEGIN LNRCF6000 - RATE CONFIG * * *'
011200         UPON CRT AT 1401.
011300     IF LNRATEREQ-NAME = SPACES OR LNRATEOUT-NAME = SPACES
011400        DISPLAY '!!!! TWO FILE NAMES REQUIRED ON THE COMMAND'
011500            UPON CRT AT 2301
011600        DISPLAY '!!!! LINE - SEE OPERATIONS RUNBOOK LN-OPS-09'
011700            UPON CRT AT 2401
011800        STOP RUN.
011900     OPEN INPUT LNRATEREQ-FILE.
012000     OPEN OUTPUT LNRATEOUT-FILE.
012100     PERFORM 050-LOAD-DEFAULT-TABLE.
012200     PERFORM 100-READ-REQUEST.
012300     PERFORM 200-PROCESS-REQUEST THRU 200-EXIT UNTIL AT-EOF.
012400     PERFORM 800-DUMP-TABLE.
012500     PERFORM 900-END-RTN.
012600
012700******************************************************************
012800*   050-LOAD-DEFAULT-TABLE - THE BUILT-IN DEFAULT RATES, PER     *
012900*   UNDERWRITING'S STANDING RATE CARD.  ALSO USED BY 400-RESET-  *
013000*   TABLE TO PUT THE TABLE BACK THE WAY IT STARTED.              *
013100******************************************************************
013200 050-LOAD-DEFAULT-TABLE.
013300     MOVE 'PERSONAL'            TO LNRATE-CODE (1).
013400     MOVE 12.00                 TO LNRATE-PCT  (1).
013500     MOVE 'HOME'                TO LNRATE-CODE (2).
013600     MOVE 8.50                  TO LNRATE-PCT  (2).
013700     MOVE 'AUTO'                TO LNRATE-CODE (3).
013800     MOVE 10.00                 TO LNRATE-PCT  (3).
013900     MOVE 'EDUCATIONAL'         TO LNRATE-CODE (4).
014000     MOVE 7.50                  TO LNRATE-PCT  (4).
014100     MOVE 'HOME_LOAN'           TO LNRATE-CODE (5).
014200     MOVE 8.50                  TO LNRATE-PCT  (5).
014300
014400 100-READ-REQUEST.
014500     READ LNRATEREQ-FILE INTO LNRATEREQ-LINE-IN
014600         AT END MOVE 1 TO EOF-SW.
014700     IF NOT AT-EOF
014800        PERFORM 110-UNSTRING-REQUEST.
014900
015000 110-UNSTRING-REQUEST.
015100     MOVE ZERO TO WS-REQ-RATE-E.
015200     UNSTRING LNRATEREQ-LINE-IN DELIMITED BY ','
015300         INTO WS-REQ-TYPE-E WS-REQ-CODE-E WS-REQ-RATE-E.
015400     MOVE WS-REQ-TYPE-E                TO WS-REQ-TYPE.
015500     MOVE WS-REQ-CODE-E                TO WS-REQ-CODE.
015600     MOVE WS-REQ-RATE-E                TO WS-REQ-RATE.
015700     INSPECT WS-REQ-CODE CONVERTING
015800         'abcdefghijklmnopqrstuvwxyz' TO
015900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016000
016100******************************************************************
016200*   200-PROCESS-REQUEST - ONE TRANSACTION LINE IN, ONE REPORT    *
016300*   LINE OUT.  REQUEST TYPES ARE UPDATE, RESET, AND QUERY.       *
016400******************************************************************
016500 200-PROCESS-REQUEST.
016600     ADD 1 TO WS-REQ-CTR.
016700     IF WS-REQ-TYPE = 'UPDATE'
016800        PERFORM 300-UPDATE-RATE THRU 300-EXIT
016900     ELSE
017000        IF WS-REQ-TYPE = 'RESET'
017100           PERFORM 400-RESET-TABLE
017200        ELSE
017300           IF WS-REQ-TYPE = 'QUERY'
017400              PERFORM 500-QUERY-RATE THRU 500-EXIT
017500           ELSE
017600              DISPLAY 'UNKNOWN REQUEST TYPE - ' WS-REQ-TYPE
017700                  UPON CRT.
017800     PERFORM 100-READ-REQUEST.
017900 200-EXIT.
018000     EXIT.
018100
018200******************************************************************
018300*   300-UPDATE-RATE - REJECTS A NULL OR ZERO-OR-BELOW RATE, AND  *
018400*   REJECTS A CODE THE TABLE DOES NOT CARRY - THE RATE CARD ONLY *
018500*   HOLDS THE FIVE LOAN TYPES UNDERWRITING RECOGNIZES.           *
018600******************************************************************
018700 300-UPDATE-RATE.
018800     IF WS-REQ-RATE NOT > ZERO
018900        MOVE SPACES TO LNRATEOUT-PRINT-REC
019000        STRING 'UPDATE REJECTED - NULL OR NONPOSITIVE RATE - '
019100               DELIMITED BY SIZE
019200               WS-REQ-CODE DELIMITED BY SIZE
019300               INTO LNRATEOUT-PRINT-REC
019400        WRITE LNRATEOUT-PRINT-REC
019500        ADD 1 TO WS-UPDATE-REJECT-CTR
019600        GO TO 300-EXIT.
019700     PERFORM 600-SEARCH-TABLE.
019800     IF NOT LNRATE-FOUND
019900        MOVE SPACES TO LNRATEOUT-PRINT-REC
020000        STRING 'UPDATE REJECTED - UNKNOWN LOAN TYPE CODE - '
020100               DELIMITED BY SIZE
020200               WS-REQ-CODE DELIMITED BY SIZE
020300               INTO LNRATEOUT-PRINT-REC
020400        WRITE LNRATEOUT-PRINT-REC
020500        ADD 1 TO WS-UPDATE-REJECT-CTR
020600        GO TO 300-EXIT.
020700     MOVE WS-REQ-RATE TO LNRATE-PCT (LNRATE-IDX).
020800     MOVE WS-REQ-RATE TO WS-RATE-EDIT.
020900     MOVE SPACES TO LNRATEOUT-PRINT-REC.
021000     STRING 'UPDATED ' DELIMITED BY SIZE
021100            WS-REQ-CODE DELIMITED BY SIZE
021200            ' TO ' DELIMITED BY SIZE
021300            WS-RATE-EDIT DELIMITED BY SIZE
021400            INTO LNRATEOUT-PRINT-REC.
021500     WRITE LNRATEOUT-PRINT-REC.
021600     ADD 1 TO WS-UPDATE-CTR.
021700 300-EXIT.
021800     EXIT.
021900
022000 400-RESET-TABLE.
022100     PERFORM 050-LOAD-DEFAULT-TABLE.
022200     MOVE SPACES TO LNRATEOUT-PRINT-REC.
022300     MOVE 'RATE TABLE RESET TO DEFAULTS' TO LNRATEOUT-PRINT-REC.
022400     WRITE LNRATEOUT-PRINT-REC.
022500     ADD 1 TO WS-RESET-CTR.
022600
022700******************************************************************
022800*   500-QUERY-RATE - UNKNOWN CODES FALL BACK TO THE 12.0 DEFAULT *
022900*   RATE RATHER THAN BEING REJECTED, PER TICKET LN-2011-066.     *
023000******************************************************************
023100 500-QUERY-RATE.
023200     PERFORM 600-SEARCH-TABLE.
023300     IF LNRATE-FOUND
023400        MOVE LNRATE-PCT (LNRATE-IDX) TO WS-LOOKUP-RATE
023500     ELSE
023600        MOVE WS-FALLBACK-RATE TO WS-LOOKUP-RATE.
023700     MOVE WS-LOOKUP-RATE TO WS-RATE-EDIT.
023800     MOVE SPACES TO LNRATEOUT-PRINT-REC.
023900     STRING 'RATE FOR ' DELIMITED BY SIZE
024000            WS-REQ-CODE DELIMITED BY SIZE
024100            ' IS ' DELIMITED BY SIZE
024200            WS-RATE-EDIT DELIMITED BY SIZE
024300            INTO LNRATEOUT-PRINT-REC.
024400     WRITE LNRATEOUT-PRINT-REC.
024500     ADD 1 TO WS-QUERY-CTR.
024600 500-EXIT.
024700     EXIT.
024800
024900******************************************************************
025000*   600-SEARCH-TABLE - SERIAL SCAN ON THE UPPER-CASED CODE.      *
025100*   THE TABLE IS ONLY FIVE ROWS, A BINARY SEARCH WOULD BE        *
025200*   SHOWING OFF.                                                 *
025300******************************************************************
025400 600-SEARCH-TABLE.
025500     MOVE 'N' TO LNRATE-FOUND-SW.
025600     MOVE 1 TO LNRATE-IDX.
025700     PERFORM 610-TEST-TABLE-ENTRY
025800         UNTIL LNRATE-IDX > 5 OR LNRATE-FOUND.
025900
026000 610-TEST-TABLE-ENTRY.
026100     IF LNRATE-CODE (LNRATE-IDX) = WS-REQ-CODE
026200        MOVE 'Y' TO LNRATE-FOUND-SW
026300     ELSE
026400        ADD 1 TO LNRATE-IDX.
026500
026600******************************************************************
026700*   800-DUMP-TABLE - RUN-END SNAPSHOT OF THE FINAL TABLE, SO A   *
026800*   REVIEWER CAN SEE WHAT LN2000 WILL PICK UP ON THE NEXT RUN.   *
026900******************************************************************
027000 800-DUMP-TABLE.
027100     MOVE SPACES TO LNRATEOUT-PRINT-REC.
027200     MOVE 'FINAL RATE TABLE' TO LNRATEOUT-PRINT-REC.
027300     WRITE LNRATEOUT-PRINT-REC.
027400     PERFORM 810-DUMP-ONE-ENTRY
027500         VARYING LNRATE-IDX FROM 1 BY 1
027600         UNTIL LNRATE-IDX > 5.
027700     DISPLAY LNRATE-TABLE-FLAT UPON CRT.
027800
027900 810-DUMP-ONE-ENTRY.
028000     MOVE LNRATE-PCT (LNRATE-IDX) TO WS-RATE-EDIT.
028100     MOVE SPACES TO LNRATEOUT-PRINT-REC.
028200     STRING LNRATE-CODE (LNRATE-IDX) DELIMITED BY SIZE
028300            ' ' DELIMITED BY SIZE
028400            WS-RATE-EDIT DELIMITED BY SIZE
028500            INTO LNRATEOUT-PRINT-REC.
028600     WRITE LNRATEOUT-PRINT-REC.
028700
028800 900-END-RTN.
028900     DISPLAY 'REQUESTS READ          -> ' WS-REQ-CTR UPON CRT.
029000     DISPLAY 'UPDATES APPLIED        -> ' WS-UPDATE-CTR UPON CRT.
029100     DISPLAY 'UPDATES REJECTED       -> ' WS-UPDATE-REJECT-CTR
029200         UPON CRT.
029300     DISPLAY 'QUERIES ANSWERED       -> ' WS-QUERY-CTR UPON CRT.
029400     DISPLAY 'RESETS APPLIED         -> ' WS-RESET-CTR UPON CRT.
029500     CLOSE LNRATEREQ-FILE LNRATEOUT-FILE.
029600     STOP RUN.
