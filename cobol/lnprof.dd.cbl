000100*****************************************************************
000200*   LNPROF.DD.CBL                                                *
000300*   APPLICANT FINANCIAL PROFILE RECORD - READ-ONLY INPUT TO      *
000400*   UNDERWRITING.  CREDIT SCORE / INCOME / LIABILITY MAY BE      *
000500*   ABSENT - SEE LN1000 BYPASS RULE FOR A MISSING PROFILE.       *
000600*****************************************************************
000700*  CHANGE LOG
000800*  01/08/87  REK  ORIGINAL LAYOUT
000900*  08/22/90  DLH  ADDED PROF-TOTAL-LIAB, WAS NOT CARRIED BEFORE
001000*  09/27/98  CKM  Y2K SWEEP - NO DATE FIELDS ON THIS RECORD,
001100*                 NO CHANGE REQUIRED, LOGGED PER STANDARD LN-1998
001200*  02/11/03  BTJ  TICKET LN-2003-041 - FILLER PAD TO 80 BYTES
001300*****************************************************************
001400 01  LNPROF100-REC.
001500     05  LNPROF-USER-ID               PIC X(36).
001600     05  LNPROF-CREDIT-SCORE          PIC S9(5)V99  COMP-3.
001700     05  LNPROF-CREDIT-SCORE-NA       PIC X.
001800         88  LNPROF-NO-CREDIT-SCORE   VALUE 'Y'.
001900     05  LNPROF-ANNUAL-INCOME         PIC S9(9)V99  COMP-3.
002000     05  LNPROF-TOTAL-LIAB            PIC S9(9)V99  COMP-3.
002100     05  FILLER                       PIC X(19).
