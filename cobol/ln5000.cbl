000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   LNRPT5000.
000300 AUTHOR.       B.T. JARAMILLO.
000400 INSTALLATION. LOAN SERVICING - BATCH UNDERWRITING.
000500 DATE-WRITTEN. 05/03/1995.
000600 DATE-COMPILED.
000700 SECURITY.     COMPANY CONFIDENTIAL - LOAN SERVICING SYSTEMS.
000800******************************************************************
000900*   LNRPT5000 PRODUCES THE THREE STANDING MANAGEMENT REPORTS     *
001000*   OFF THE LOAN MASTER FILE - STATUS DISTRIBUTION, CUSTOMER     *
001100*   LOAN SUMMARY (SORTED BY USER), AND THE ONE-LINE DASHBOARD    *
001200*   STATISTICS RECORD.  THE MASTER IS READ ONCE STRAIGHT THROUGH *
001300*   FOR THE FIRST AND THIRD REPORTS, THEN SORTED BY USER-ID FOR  *
001400*   THE SECOND - IT IS NOT RESORTED ON DISK, A SCRATCH WORK FILE *
001500*   CARRIES THE SORTED COPY.                                     *
001600******************************************************************
001700*  CHANGE LOG
001800*  05/03/95  BTJ  ORIGINAL PROGRAM - THREE REPORTS IN ONE RUN,
001900*                REPLACED THREE SEPARATE AD-HOC QUERY JOBS
002000*  09/27/98  CKM  Y2K SWEEP - NO 2-DIGIT YEAR FIELDS ON THIS
002100*                PROGRAM, LOGGED PER STANDARD LN-1998-114
002200*  02/11/03  BTJ  TICKET LN-2003-041 - DASHBOARD APPROVAL-RATE
002300*                NOW CARRIES 2 DECIMAL PLACES, WAS TRUNCATING TO
002400*                A WHOLE PERCENT
002500*  08/03/11  MRS  TICKET LN-2011-066 - "ACTIVE" COUNT ON BOTH THE
002600*                STATUS-DISTRIBUTION FOOTER AND THE CUSTOMER
002700*                SUMMARY MEANS APPROVED, NOT LNMAST-STATUS =
002800*                'active' - DO NOT 'FIX' THIS, UNDERWRITING
002900*                DEFINES IT THAT WAY, SEE MEMO 2011-09
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     CONSOLE IS CRT
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT LNMAST-FILE   ASSIGN TO DYNAMIC LNMAST-PATH
003900         ORGANIZATION IS SEQUENTIAL.
004000     SELECT LNRPT-SORTWK  ASSIGN TO DYNAMIC LNSORTWK-PATH.
004100     SELECT LNRPT-SRTD    ASSIGN TO DYNAMIC LNSRTD-PATH
004200         ORGANIZATION IS SEQUENTIAL.
004300     SELECT LNRPT-OUT     ASSIGN TO DYNAMIC LNRPTOUT-PATH
004400         ORGANIZATION IS SEQUENTIAL.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  LNMAST-FILE
004800     LABEL RECORDS ARE STANDARD.
004900 01  LNMAST-REC-IN                     PIC X(220).
005000******************************************************************
005100*   LNRPT-SORTWK - THE SORT KEY IS LOAN-USER-ID, CARRIED AT THE  *
005200*   SAME OFFSET IT OCCUPIES ON THE MASTER RECORD (BYTES 37-72)   *
005300*   SO THE SORT CAN RUN DIRECTLY AGAINST MASTER-SHAPED RECORDS   *
005400*   WITHOUT A SEPARATE EXTRACT STEP.                             *
005500******************************************************************
005600 SD  LNRPT-SORTWK.
005700 01  LNRPT-SORT-REC.
005800     05  FILLER                        PIC X(36).
005900     05  LNRPT-SORT-USER-ID            PIC X(36).
006000     05  FILLER                        PIC X(148).
006100 FD  LNRPT-SRTD
006200     LABEL RECORDS ARE STANDARD.
006300 01  LNRPT-SRTD-REC                    PIC X(220).
006400 FD  LNRPT-OUT
006500     LABEL RECORDS ARE STANDARD.
006600 01  LNRPT-PRINT-REC                   PIC X(80).
006700 WORKING-STORAGE SECTION.
006800 77  WS-COMMAND-LINE                   PIC X(160).
006900 77  WS-SAVE-USER-ID                   PIC X(36) VALUE SPACES.
007000 77  WS-PRINT-LINE                     PIC X(80) VALUE SPACES.
007100 77  WS-CTR-EDIT                       PIC ZZZ,ZZ9.
007200 77  WS-AMOUNT-EDIT                    PIC Z,ZZZ,ZZZ,ZZ9.99.
007300 77  WS-RATE-EDIT                      PIC ZZ9.99.
007400 01  WS-PATHS.
007500     05  LNMAST-PATH.
007600         10  FILLER                    PIC X(14)
007700             VALUE '/users/public/'.
007800         10  LNMAST-NAME               PIC X(64).
007900     05  LNSORTWK-PATH.
008000         10  FILLER                    PIC X(14)
008100             VALUE '/users/public/'.
008200         10  LNSORTWK-NAME             PIC X(64).
008300     05  LNSRTD-PATH.
008400         10  FILLER                    PIC X(14)
008500             VALUE '/users/public/'.
008600         10  LNSRTD-NAME               PIC X(64).
008700     05  LNRPTOUT-PATH.
008800         10  FILLER                    PIC X(14)
008900             VALUE '/users/public/'.
009000         10  LNRPTOUT-NAME             PIC X(64).
009100 01  WS-SWITCHES.
009200     05  EOF-SW                        PIC 9     VALUE 0.
009300         88  AT-EOF                     VALUE 1.
009400     05  SRTD-EOF-SW                   PIC 9     VALUE 0.
009500         88  SRTD-AT-EOF               VALUE 1.
009600     05  FIRST-USER-SW                 PIC X     VALUE 'Y'.
009700         88  FIRST-USER-GROUP          VALUE 'Y'.
009800     05  FILLER                        PIC X(1).
009900 01  WS-STATUS-COUNTERS       COMP.
010000     05  WS-TOTAL-LOANS-CTR            PIC 9(7)  VALUE 0.
010100     05  WS-PENDING-CTR                PIC 9(7)  VALUE 0.
010200     05  WS-APPROVED-CTR                PIC 9(7)  VALUE 0.
010300     05  WS-REJECTED-CTR               PIC 9(7)  VALUE 0.
010400     05  WS-ACTIVE-CTR                 PIC 9(7)  VALUE 0.
010500     05  WS-CLOSED-CTR                 PIC 9(7)  VALUE 0.
010600     05  WS-GROUP-LOAN-CTR             PIC 9(7)  VALUE 0.
010700     05  WS-GROUP-ACTIVE-CTR           PIC 9(7)  VALUE 0.
010800     05  WS-PRINT-LINE-CTR             PIC 9(7)  VALUE 0.
010900     05  FILLER                        PIC 9(1)  VALUE 0.
011000 01  WS-AMOUNT-TOTALS         COMP-3.
011100     05  WS-TOTAL-LOAN-AMOUNT          PIC S9(11)V99 VALUE 0.
011200     05  WS-APPROVED-LOAN-AMOUNT       PIC S9(11)V99 VALUE 0.
011300     05  WS-GROUP-LOAN-AMOUNT          PIC S9(11)V99 VALUE 0.
011400     05  WS-GROUP-OUTSTANDING-AMT      PIC S9(11)V99 VALUE 0.
011500     05  WS-APPROVAL-RATE              PIC S9(3)V99  VALUE 0.
011600     05  FILLER                        PIC 9(1)      VALUE 0.
011700 COPY 'lnmast.dd.cbl'.
011800 PROCEDURE DIVISION.
011900 A010-MAIN-LINE.
012000     DISPLAY SPACES UPON CRT.
012100     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
012200     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
012300         INTO LNMAST-NAME LNSORTWK-NAME LNSRTD-NAME LNRPTOUT-NAME.
012400     DISPLAY '* * * BEGIN LNRPT5000 - LOAN REPORTS * * *'
012500         UPON CRT AT 1401.
012600     IF LNMAST-NAME = SPACES OR LNRPTOUT-NAME = SPACES
012700        DISPLAY '!!!! FOUR FILE NAMES REQUIRED ON THE COMMAND'
012800            UPON CRT AT 2301
012900        DISPLAY '!!!! LINE - SEE OPERATIONS RUNBOOK LN-OPS-09'
013000            UPON CRT AT 2401
013100        STOP RUN.
013200     OPEN OUTPUT LNRPT-OUT.
013300     PERFORM 100-BUILD-STATUS-DISTRIBUTION THRU 100-EXIT.
013400     PERFORM 200-SORT-BY-USER.
013500     PERFORM 250-BUILD-CUSTOMER-SUMMARY THRU 250-EXIT.
013600     PERFORM 300-BUILD-DASHBOARD-STATS.
013700     PERFORM 900-END-RTN.
013800
013900******************************************************************
014000*   100-BUILD-STATUS-DISTRIBUTION - ONE STRAIGHT PASS OVER THE   *
014100*   MASTER.  ALSO ACCUMULATES THE TOTALS 300-BUILD-DASHBOARD-    *
014200*   STATS PRINTS LATER, SO THE MASTER IS ONLY READ ONCE FOR BOTH *
014300*   REPORTS.                                                     *
014400******************************************************************
014500 100-BUILD-STATUS-DISTRIBUTION.
014600     OPEN INPUT LNMAST-FILE.
014700     PERFORM 110-READ-MASTER.
014800     PERFORM 120-TALLY-LOAN THRU 120-EXIT UNTIL AT-EOF.
014900     CLOSE LNMAST-FILE.
015000     PERFORM 150-PRINT-STATUS-REPORT.
015100 100-EXIT.
015200     EXIT.
015300
015400 110-READ-MASTER.
015500     READ LNMAST-FILE INTO LNMAST100-REC
015600         AT END MOVE 1 TO EOF-SW.
015700
015800 120-TALLY-LOAN.
015900     ADD 1 TO WS-TOTAL-LOANS-CTR.
016000     ADD LNMAST-AMOUNT TO WS-TOTAL-LOAN-AMOUNT.
016100     IF LNMAST-PENDING
016200        ADD 1 TO WS-PENDING-CTR
016300     ELSE
016400        IF LNMAST-APPROVED
016500           ADD 1 TO WS-APPROVED-CTR
016600           ADD LNMAST-AMOUNT TO WS-APPROVED-LOAN-AMOUNT
016700        ELSE
016800           IF LNMAST-REJECTED
016900              ADD 1 TO WS-REJECTED-CTR
017000           ELSE
017100              IF LNMAST-ACTIVE
017200                 ADD 1 TO WS-ACTIVE-CTR
017300              ELSE
017400                 IF LNMAST-CLOSED
017500                    ADD 1 TO WS-CLOSED-CTR.
017600     PERFORM 110-READ-MASTER.
017700 120-EXIT.
017800     EXIT.
017900
018000******************************************************************
018100*   150-PRINT-STATUS-REPORT - REPORT 1 OF 3.  "ACTIVE-COUNT" ON  *
018200*   THE FOOTER MEANS THE APPROVED-STATUS COUNT, PER MEMO 2011-09 *
018300*   - NOT A TYPO, SEE THE CHANGE LOG.                            *
018400******************************************************************
018500 150-PRINT-STATUS-REPORT.
018600     MOVE SPACES TO LNRPT-PRINT-REC.
018700     MOVE 'LOAN STATUS DISTRIBUTION REPORT' TO LNRPT-PRINT-REC.
018800     WRITE LNRPT-PRINT-REC.
018900     MOVE SPACES TO LNRPT-PRINT-REC.
019000     STRING 'STATUS      ' DELIMITED BY SIZE
019100            'COUNT' DELIMITED BY SIZE
019200            INTO LNRPT-PRINT-REC.
019300     WRITE LNRPT-PRINT-REC.
019400     MOVE WS-PENDING-CTR  TO WS-CTR-EDIT.
019500     MOVE 'pending     ' TO WS-PRINT-LINE.
019600     STRING WS-PRINT-LINE (1:12) DELIMITED BY SIZE
019700            WS-CTR-EDIT DELIMITED BY SIZE
019800            INTO LNRPT-PRINT-REC.
019900     WRITE LNRPT-PRINT-REC.
020000     MOVE WS-APPROVED-CTR TO WS-CTR-EDIT.
020100     MOVE 'approved    ' TO WS-PRINT-LINE.
020200     STRING WS-PRINT-LINE (1:12) DELIMITED BY SIZE
020300            WS-CTR-EDIT DELIMITED BY SIZE
020400            INTO LNRPT-PRINT-REC.
020500     WRITE LNRPT-PRINT-REC.
020600     MOVE WS-REJECTED-CTR TO WS-CTR-EDIT.
020700     MOVE 'rejected    ' TO WS-PRINT-LINE.
020800     STRING WS-PRINT-LINE (1:12) DELIMITED BY SIZE
020900            WS-CTR-EDIT DELIMITED BY SIZE
021000            INTO LNRPT-PRINT-REC.
021100     WRITE LNRPT-PRINT-REC.
021200     MOVE WS-ACTIVE-CTR TO WS-CTR-EDIT.
021300     MOVE 'active      ' TO WS-PRINT-LINE.
021400     STRING WS-PRINT-LINE (1:12) DELIMITED BY SIZE
021500            WS-CTR-EDIT DELIMITED BY SIZE
021600            INTO LNRPT-PRINT-REC.
021700     WRITE LNRPT-PRINT-REC.
021800     MOVE WS-CLOSED-CTR TO WS-CTR-EDIT.
021900     MOVE 'closed      ' TO WS-PRINT-LINE.
022000     STRING WS-PRINT-LINE (1:12) DELIMITED BY SIZE
022100            WS-CTR-EDIT DELIMITED BY SIZE
022200            INTO LNRPT-PRINT-REC.
022300     WRITE LNRPT-PRINT-REC.
022400     MOVE SPACES TO LNRPT-PRINT-REC.
022500     WRITE LNRPT-PRINT-REC.
022600     MOVE WS-TOTAL-LOANS-CTR TO WS-CTR-EDIT.
022700     STRING 'TOTAL-LOANS  ' DELIMITED BY SIZE
022800            WS-CTR-EDIT DELIMITED BY SIZE
022900            INTO LNRPT-PRINT-REC.
023000     WRITE LNRPT-PRINT-REC.
023100     MOVE WS-APPROVED-CTR TO WS-CTR-EDIT.
023200     STRING 'ACTIVE-COUNT ' DELIMITED BY SIZE
023300            WS-CTR-EDIT DELIMITED BY SIZE
023400            INTO LNRPT-PRINT-REC.
023500     WRITE LNRPT-PRINT-REC.
023600     MOVE WS-CLOSED-CTR TO WS-CTR-EDIT.
023700     STRING 'CLOSED-COUNT ' DELIMITED BY SIZE
023800            WS-CTR-EDIT DELIMITED BY SIZE
023900            INTO LNRPT-PRINT-REC.
024000     WRITE LNRPT-PRINT-REC.
024100     ADD 8 TO WS-PRINT-LINE-CTR.
024200
024300******************************************************************
024400*   200-SORT-BY-USER - THE MASTER IS READ AGAIN HERE, THIS TIME  *
024500*   BY THE SORT VERB ITSELF (USING CLAUSE), NOT BY 100'S READ.   *
024600******************************************************************
024700 200-SORT-BY-USER.
024800     SORT LNRPT-SORTWK
024900         ON ASCENDING KEY LNRPT-SORT-USER-ID
025000         USING LNMAST-FILE
025100         GIVING LNRPT-SRTD.
025200
025300******************************************************************
025400*   250-BUILD-CUSTOMER-SUMMARY - REPORT 2 OF 3.  CONTROL BREAK   *
025500*   ON LOAN-USER-ID OVER THE SORTED COPY FROM 200.  "ACTIVE-     *
025600*   LOANS" HERE MEANS APPROVED-STATUS LOANS, SAME DEFINITION AS  *
025700*   THE STATUS-REPORT FOOTER (MEMO 2011-09).                     *
025800******************************************************************
025900 250-BUILD-CUSTOMER-SUMMARY.
026000     OPEN INPUT LNRPT-SRTD.
026100     MOVE SPACES TO LNRPT-PRINT-REC.
026200     MOVE 'CUSTOMER LOAN SUMMARY REPORT' TO LNRPT-PRINT-REC.
026300     WRITE LNRPT-PRINT-REC.
026400     PERFORM 255-READ-SORTED-MASTER.
026500     PERFORM 260-PROCESS-SORTED-ROW THRU 260-EXIT
026600         UNTIL SRTD-AT-EOF.
026700     IF NOT FIRST-USER-GROUP
026800        PERFORM 270-PRINT-CUSTOMER-LINE.
026900     CLOSE LNRPT-SRTD.
027000 250-EXIT.
027100     EXIT.
027200
027300 255-READ-SORTED-MASTER.
027400     READ LNRPT-SRTD INTO LNMAST100-REC
027500         AT END MOVE 1 TO SRTD-EOF-SW.
027600
027700 260-PROCESS-SORTED-ROW.
027800     IF NOT FIRST-USER-GROUP
027900        AND LNMAST-USER-ID NOT = WS-SAVE-USER-ID
028000        PERFORM 270-PRINT-CUSTOMER-LINE.
028100     IF FIRST-USER-GROUP
028200        OR LNMAST-USER-ID NOT = WS-SAVE-USER-ID
028300        MOVE ZERO                     TO WS-GROUP-LOAN-CTR
028400        MOVE ZERO                     TO WS-GROUP-ACTIVE-CTR
028500        MOVE ZERO                     TO WS-GROUP-LOAN-AMOUNT
028600        MOVE ZERO                     TO WS-GROUP-OUTSTANDING-AMT
028700        MOVE LNMAST-USER-ID           TO WS-SAVE-USER-ID
028800        MOVE 'N'                      TO FIRST-USER-SW.
028900     ADD 1 TO WS-GROUP-LOAN-CTR.
029000     ADD LNMAST-AMOUNT TO WS-GROUP-LOAN-AMOUNT.
029100     IF LNMAST-APPROVED
029200        ADD 1 TO WS-GROUP-ACTIVE-CTR
029300        ADD LNMAST-AMOUNT TO WS-GROUP-OUTSTANDING-AMT.
029400     PERFORM 255-READ-SORTED-MASTER.
029500 260-EXIT.
029600     EXIT.
029700
029800 270-PRINT-CUSTOMER-LINE.
029900     MOVE WS-GROUP-LOAN-CTR        TO WS-CTR-EDIT.
030000     MOVE SPACES                   TO LNRPT-PRINT-REC.
030100     STRING WS-SAVE-USER-ID DELIMITED BY SIZE
030200            ' ' DELIMITED BY SIZE
030300            WS-CTR-EDIT DELIMITED BY SIZE
030400            INTO LNRPT-PRINT-REC.
030500     WRITE LNRPT-PRINT-REC.
030600     MOVE WS-GROUP-LOAN-AMOUNT     TO WS-AMOUNT-EDIT.
030700     MOVE SPACES                   TO LNRPT-PRINT-REC.
030800     STRING '   TOTAL-LOAN-AMOUNT ' DELIMITED BY SIZE
030900            WS-AMOUNT-EDIT DELIMITED BY SIZE
031000            INTO LNRPT-PRINT-REC.
031100     WRITE LNRPT-PRINT-REC.
031200     MOVE WS-GROUP-ACTIVE-CTR      TO WS-CTR-EDIT.
031300     MOVE SPACES                   TO LNRPT-PRINT-REC.
031400     STRING '   ACTIVE-LOANS      ' DELIMITED BY SIZE
031500            WS-CTR-EDIT DELIMITED BY SIZE
031600            INTO LNRPT-PRINT-REC.
031700     WRITE LNRPT-PRINT-REC.
031800     MOVE WS-GROUP-OUTSTANDING-AMT TO WS-AMOUNT-EDIT.
031900     MOVE SPACES                   TO LNRPT-PRINT-REC.
032000     STRING '   OUTSTANDING-AMT   ' DELIMITED BY SIZE
032100            WS-AMOUNT-EDIT DELIMITED BY SIZE
032200            INTO LNRPT-PRINT-REC.
032300     WRITE LNRPT-PRINT-REC.
032400     ADD 4 TO WS-PRINT-LINE-CTR.
032500
032600******************************************************************
032700*   300-BUILD-DASHBOARD-STATS - REPORT 3 OF 3.  A SINGLE SUMMARY *
032800*   LINE, BUILT FROM THE TOTALS 100 ALREADY ACCUMULATED - NO     *
032900*   THIRD PASS OVER THE MASTER IS MADE.                         *
033000******************************************************************
033100 300-BUILD-DASHBOARD-STATS.
033200     IF WS-TOTAL-LOANS-CTR > ZERO
033300        COMPUTE WS-APPROVAL-RATE ROUNDED =
033400                (WS-APPROVED-CTR * 100) / WS-TOTAL-LOANS-CTR.
033500     MOVE SPACES                   TO LNRPT-PRINT-REC.
033600     MOVE 'DASHBOARD STATISTICS REPORT' TO LNRPT-PRINT-REC.
033700     WRITE LNRPT-PRINT-REC.
033800     MOVE WS-TOTAL-LOANS-CTR       TO WS-CTR-EDIT.
033900     MOVE SPACES                   TO LNRPT-PRINT-REC.
034000     STRING 'TOTAL-LOANS     ' DELIMITED BY SIZE
034100            WS-CTR-EDIT DELIMITED BY SIZE
034200            INTO LNRPT-PRINT-REC.
034300     WRITE LNRPT-PRINT-REC.
034400     MOVE WS-PENDING-CTR           TO WS-CTR-EDIT.
034500     MOVE SPACES                   TO LNRPT-PRINT-REC.
034600     STRING 'PENDING-LOANS   ' DELIMITED BY SIZE
034700            WS-CTR-EDIT DELIMITED BY SIZE
034800            INTO LNRPT-PRINT-REC.
034900     WRITE LNRPT-PRINT-REC.
035000     MOVE WS-APPROVED-CTR          TO WS-CTR-EDIT.
035100     MOVE SPACES                   TO LNRPT-PRINT-REC.
035200     STRING 'APPROVED-LOANS  ' DELIMITED BY SIZE
035300            WS-CTR-EDIT DELIMITED BY SIZE
035400            INTO LNRPT-PRINT-REC.
035500     WRITE LNRPT-PRINT-REC.
035600     MOVE WS-REJECTED-CTR          TO WS-CTR-EDIT.
035700     MOVE SPACES                   TO LNRPT-PRINT-REC.
035800     STRING 'REJECTED-LOANS  ' DELIMITED BY SIZE
035900            WS-CTR-EDIT DELIMITED BY SIZE
036000            INTO LNRPT-PRINT-REC.
036100     WRITE LNRPT-PRINT-REC.
036200     MOVE WS-TOTAL-LOAN-AMOUNT     TO WS-AMOUNT-EDIT.
036300     MOVE SPACES                   TO LNRPT-PRINT-REC.
036400     STRING 'TOTAL-LOAN-AMOUNT    ' DELIMITED BY SIZE
036500            WS-AMOUNT-EDIT DELIMITED BY SIZE
036600            INTO LNRPT-PRINT-REC.
036700     WRITE LNRPT-PRINT-REC.
036800     MOVE WS-APPROVED-LOAN-AMOUNT  TO WS-AMOUNT-EDIT.
036900     MOVE SPACES                   TO LNRPT-PRINT-REC.
037000     STRING 'APPROVED-LOAN-AMOUNT ' DELIMITED BY SIZE
037100            WS-AMOUNT-EDIT DELIMITED BY SIZE
037200            INTO LNRPT-PRINT-REC.
037300     WRITE LNRPT-PRINT-REC.
037400     MOVE WS-APPROVAL-RATE         TO WS-RATE-EDIT.
037500     MOVE SPACES                   TO LNRPT-PRINT-REC.
037600     STRING 'APPROVAL-RATE-PCT    ' DELIMITED BY SIZE
037700            WS-RATE-EDIT DELIMITED BY SIZE
037800            INTO LNRPT-PRINT-REC.
037900     WRITE LNRPT-PRINT-REC.
038000     ADD 7 TO WS-PRINT-LINE-CTR.
038100
038200 900-END-RTN.
038300     DISPLAY 'LOANS SCANNED          -> ' WS-TOTAL-LOANS-CTR
038400         UPON CRT.
038500     DISPLAY 'REPORT LINES WRITTEN   -> ' WS-PRINT-LINE-CTR
038600         UPON CRT.
038700     CLOSE LNRPT-OUT.
038800     STOP RUN.
