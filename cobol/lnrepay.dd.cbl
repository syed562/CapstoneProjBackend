000100*****************************************************************
000200*   LNREPAY.DD.CBL                                               *
000300*   REPAYMENT RECORD - SIBLING POSTING FILE TO LNPAY.DD, WRITTEN *
000400*   BY LN4000.  THIS LINE OF BUSINESS CAME OVER FROM THE OLDER   *
000500*   COLLECTIONS SYSTEM AND KEPT ITS OWN FIELD NAMES AND ITS OWN  *
000600*   (LOOSER) EDIT RULES - DO NOT MERGE WITH LNPAY.DD.            *
000700*****************************************************************
000800*  CHANGE LOG
000900*  08/22/90  DLH  ORIGINAL LAYOUT, BROUGHT OVER FROM COLLECTIONS
001000*  11/02/91  DLH  ADDED REPAY-TXN-ID FOR BANK-TRANSFER TRACE
001100*  09/27/98  CKM  Y2K SWEEP - REPAY-PAYMENT-DATE REDEFINES BELOW
001200*                 NOW 4-DIGIT YEAR, TICKET LN-1998-114
001300*  02/11/03  BTJ  TICKET LN-2003-041 - FILLER PAD TO 120 BYTES
001400*****************************************************************
001500 01  LNREPAY100-REC.
001600     05  LNREPAY-ID                   PIC X(36).
001700     05  LNREPAY-LOAN-ID              PIC X(36).
001800     05  LNREPAY-EMI-ID               PIC X(36).
001900     05  LNREPAY-AMOUNT-PAID          PIC S9(9)V99  COMP-3.
002000     05  LNREPAY-PAYMENT-DATE         PIC X(10).
002100     05  LNREPAY-PAYMENT-DATE-R REDEFINES LNREPAY-PAYMENT-DATE.
002200         10  LNREPAY-PAY-YYYY         PIC X(4).
002300         10  FILLER                   PIC X.
002400         10  LNREPAY-PAY-MM           PIC X(2).
002500         10  FILLER                   PIC X.
002600         10  LNREPAY-PAY-DD           PIC X(2).
002700     05  LNREPAY-METHOD               PIC X(14).
002800         88  LNREPAY-BANK-TRANSFER    VALUE 'BANK_TRANSFER'.
002900         88  LNREPAY-CHEQUE           VALUE 'CHEQUE'.
003000         88  LNREPAY-CASH             VALUE 'CASH'.
003100         88  LNREPAY-ONLINE           VALUE 'ONLINE'.
003200     05  LNREPAY-TXN-ID               PIC X(40).
003300     05  LNREPAY-STATUS               PIC X(9).
003400         88  LNREPAY-COMPLETED        VALUE 'COMPLETED'.
003500         88  LNREPAY-FAILED           VALUE 'FAILED'.
003600         88  LNREPAY-PENDING          VALUE 'PENDING'.
003700     05  FILLER                       PIC X(5).
