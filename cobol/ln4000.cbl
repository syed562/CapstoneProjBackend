000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   LNRPY4000.
000300 AUTHOR.       D.L. HAUGEN.
000400 INSTALLATION. LOAN SERVICING - BATCH UNDERWRITING.
000500 DATE-WRITTEN. 10/05/1990.
000600 DATE-COMPILED.
000700 SECURITY.     COMPANY CONFIDENTIAL - LOAN SERVICING SYSTEMS.
000800******************************************************************
000900*   LNRPY4000 POSTS REPAYMENT-REQUEST TRANSACTIONS.  THIS IS     *
001000*   THE COUNTER-POSTING CLERK RUN, USED WHEN A BORROWER REPAYS   *
001100*   OVER THE COUNTER RATHER THAN THROUGH THE ONLINE PAYMENT      *
001200*   CHANNEL ON LNPAY3000 - NO OWNERSHIP, AMOUNT-MATCH OR         *
001300*   ALREADY-PAID CHECK IS MADE HERE, BY DESIGN (SEE THE 1990     *
001400*   CHANGE LOG ENTRY BELOW).  EVERY REQUEST READ IS POSTED.      *
001500******************************************************************
001600*  CHANGE LOG
001700*  10/05/90  DLH  ORIGINAL PROGRAM.  THE COUNTER CLERK KEYS THE
001800*                LOAN-ID AND EMI-ID OFF THE PAPER COUPON AND
001900*                TRUSTS THE TELLER'S COUNT - NO EDIT CHECKS ARE
002000*                PERFORMED AGAINST THE SCHEDULE, UNLIKE LNPAY3000
002100*  04/14/92  DLH  MARKS THE EMI ROW PAID EVEN IF ALREADY PAID,
002200*                PER BRANCH OPS MEMO 92-07 - A DOUBLE COUNTER
002300*                PAYMENT REPLACES THE ORIGINAL PAID DATE RATHER
002400*                THAN BEING REJECTED, TELLERS NEEDED A WAY TO
002500*                CORRECT A MIS-KEYED PAID DATE WITHOUT A REVERSAL
002600*  09/27/98  CKM  Y2K SWEEP - WS-RUN-DATE NOW ACCEPTS A 4-DIGIT
002700*                YEAR (ACCEPT ... FROM DATE YYYYMMDD), LOGGED PER
002800*                STANDARD LN-1998-114
002900*  08/03/11  MRS  TICKET LN-2011-066 - REWRITTEN AS A SEQUENTIAL
003000*                MERGE AGAINST THE SCHEDULE FILE, WAS A
003100*                SINGLE-LOAN COMMAND-LINE UTILITY
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     CONSOLE IS CRT
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT LNRPYREQ-FILE ASSIGN TO DYNAMIC LNRPYREQ-PATH
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT LNMAST-FILE   ASSIGN TO DYNAMIC LNMAST-PATH
004300         ORGANIZATION IS SEQUENTIAL.
004400     SELECT LNMAST-OUT    ASSIGN TO DYNAMIC LNMASTOUT-PATH
004500         ORGANIZATION IS SEQUENTIAL.
004600     SELECT LNEMI-OLD     ASSIGN TO DYNAMIC LNEMIOLD-PATH
004700         ORGANIZATION IS SEQUENTIAL.
004800     SELECT LNEMI-OUT     ASSIGN TO DYNAMIC LNEMIOUT-PATH
004900         ORGANIZATION IS SEQUENTIAL.
005000     SELECT LNRPY-OUT     ASSIGN TO DYNAMIC LNRPYOUT-PATH
005100         ORGANIZATION IS SEQUENTIAL.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  LNRPYREQ-FILE
005500     LABEL RECORDS ARE STANDARD.
005600 01  LNRPYREQ-LINE-IN                  PIC X(160).
005700 FD  LNMAST-FILE
005800     LABEL RECORDS ARE STANDARD.
005900 01  LNMAST-REC-IN                     PIC X(220).
006000 FD  LNMAST-OUT
006100     LABEL RECORDS ARE STANDARD.
006200 01  LNMAST-REC-OUT                    PIC X(220).
006300 FD  LNEMI-OLD
006400     LABEL RECORDS ARE STANDARD.
006500 01  LNEMI-REC-OLD                     PIC X(200).
006600 FD  LNEMI-OUT
006700     LABEL RECORDS ARE STANDARD.
006800 01  LNEMI-REC-OUT                     PIC X(200).
006900 FD  LNRPY-OUT
007000     LABEL RECORDS ARE STANDARD.
007100 01  LNRPY-REC-OUT                     PIC X(200).
007200 WORKING-STORAGE SECTION.
007300 77  WS-COMMAND-LINE                   PIC X(160).
007400 77  WS-RPY-TIMESTAMP                  PIC X(30) VALUE SPACES.
007500 01  WS-PATHS.
007600     05  LNRPYREQ-PATH.
007700         10  FILLER                    PIC X(14)
007800             VALUE '/users/public/'.
007900         10  LNRPYREQ-NAME             PIC X(64).
008000     05  LNMAST-PATH.
008100         10  FILLER                    PIC X(14)
008200             VALUE '/users/public/'.
008300         10  LNMAST-NAME               PIC X(64).
008400     05  LNMASTOUT-PATH.
008500         10  FILLER                    PIC X(14)
008600             VALUE '/users/public/'.
008700         10  LNMASTOUT-NAME            PIC X(64).
008800     05  LNEMIOLD-PATH.
008900         10  FILLER                    PIC X(14)
009000             VALUE '/users/public/'.
009100         10  LNEMIOLD-NAME             PIC X(64).
009200     05  LNEMIOUT-PATH.
009300         10  FILLER                    PIC X(14)
009400             VALUE '/users/public/'.
009500         10  LNEMIOUT-NAME             PIC X(64).
009600     05  LNRPYOUT-PATH.
009700         10  FILLER                    PIC X(14)
009800             VALUE '/users/public/'.
009900         10  LNRPYOUT-NAME             PIC X(64).
010000 01  WS-SWITCHES.
010100     05  EOF-SW                        PIC 9     VALUE 0.
010200         88  AT-EOF                     VALUE 1.
010300     05  RPYREQ-EOF-SW                 PIC 9     VALUE 0.
010400         88  RPYREQ-AT-EOF             VALUE 1.
010500     05  OLD-EMI-EOF-SW                PIC 9     VALUE 0.
010600         88  OLD-EMI-AT-EOF            VALUE 1.
010700     05  FILLER                        PIC X(1).
010800 01  WS-COUNTERS             COMP.
010900     05  REC-CTR                       PIC 9(7)  VALUE 0.
011000     05  RPY-POSTED-CTR                PIC 9(7)  VALUE 0.
011100     05  RPY-UNMATCHED-CTR             PIC 9(7)  VALUE 0.
011200     05  WS-COMPLETED-RPY-CTR          PIC 9(7)  VALUE 0.
011300     05  FILLER                        PIC 9(1)  VALUE 0.
011400 01  WS-RUN-DATE                       PIC 9(8)  VALUE 0.
011500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011600     05  WS-RUN-YYYY                   PIC 9(4).
011700     05  WS-RUN-MM                     PIC 9(2).
011800     05  WS-RUN-DD                     PIC 9(2).
011900 01  WS-AMOUNTS              COMP-3.
012000     05  WS-MAX-OUTSTANDING            PIC S9(9)V99 VALUE 0.
012100     05  FILLER                        PIC 9(1)     VALUE 0.
012200******************************************************************
012300*   WS-RPYREQ-EDIT - REPAYMENT-REQUEST TRANSACTIONS ARRIVE AS    *
012400*   COMMA-DELIMITED TEXT, THE SAME AS THE PAYMENT-REQUEST FEED   *
012500*   ON LNPAY3000 AND THE APPLICATION EXTRACT ON LNAPV1000.       *
012600******************************************************************
012700 01  WS-RPYREQ-EDIT.
012800     05  WS-RR-LOAN-ID-E               PIC X(36).
012900     05  WS-RR-EMI-ID-E                PIC X(36).
013000     05  WS-RR-AMOUNT-E                PIC 9(9)V99.
013100     05  WS-RR-METHOD-E                PIC X(14).
013200     05  WS-RR-TXN-ID-E                PIC X(40).
013300     05  FILLER                        PIC X(1).
013400 01  WS-RPYREQ.
013500     05  WS-RR-LOAN-ID                 PIC X(36).
013600     05  WS-RR-EMI-ID                  PIC X(36).
013700     05  WS-RR-AMOUNT                  PIC S9(9)V99 COMP-3.
013800     05  WS-RR-METHOD                  PIC X(14).
013900     05  WS-RR-TXN-ID                  PIC X(40).
014000     05  FILLER                        PIC X(1).
014100 COPY 'lnmast.dd.cbl'.
014200 COPY 'lnemi.dd.cbl'.
014300 COPY 'lnrepay.dd.cbl'.
014400 PROCEDURE DIVISION.
014500 A010-MAIN-LINE.
014600     DISPLAY SPACES UPON CRT.
014700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
014800     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
014900         INTO LNRPYREQ-NAME LNMAST-NAME LNMASTOUT-NAME
015000              LNEMIOLD-NAME LNEMIOUT-NAME LNRPYOUT-NAME.
015100     DISPLAY '* * * BEGIN LNRPY4000 - REPAYMENT POSTING * * *'
015200         UPON CRT AT 1401.
015300     IF LNRPYREQ-NAME = SPACES OR LNMAST-NAME = SPACES
015400        DISPLAY '!!!! SIX FILE NAMES REQUIRED ON THE COMMAND'
015500            UPON CRT AT 2301
015600        DISPLAY '!!!! LINE - SEE OPERATIONS RUNBOOK LN-OPS-09'
015700            UPON CRT AT 2401
015800        STOP RUN.
015900     OPEN INPUT  LNRPYREQ-FILE.
016000     OPEN INPUT  LNMAST-FILE.
016100     OPEN OUTPUT LNMAST-OUT.
016200     OPEN INPUT  LNEMI-OLD.
016300     OPEN OUTPUT LNEMI-OUT.
016400     OPEN OUTPUT LNRPY-OUT.
016500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
016600     STRING WS-RUN-YYYY DELIMITED BY SIZE '-' DELIMITED BY SIZE
016700            WS-RUN-MM DELIMITED BY SIZE '-' DELIMITED BY SIZE
016800            WS-RUN-DD DELIMITED BY SIZE
016900            INTO WS-RPY-TIMESTAMP.
017000     PERFORM 110-READ-RPY-REQUEST.
017100     PERFORM 130-READ-OLD-EMI.
017200     PERFORM 100-READ-LOAN.
017300     PERFORM 200-PROCESS-LOAN THRU 200-EXIT
017400         UNTIL AT-EOF.
017500     PERFORM 900-END-RTN.
017600
017700 100-READ-LOAN.
017800     READ LNMAST-FILE INTO LNMAST100-REC
017900         AT END MOVE 1 TO EOF-SW.
018000     IF NOT AT-EOF
018100        ADD 1 TO REC-CTR.
018200
018300 110-READ-RPY-REQUEST.
018400     READ LNRPYREQ-FILE INTO LNRPYREQ-LINE-IN
018500         AT END MOVE 1 TO RPYREQ-EOF-SW.
018600     IF NOT RPYREQ-AT-EOF
018700        PERFORM 120-UNSTRING-RPY-REQUEST.
018800
018900 120-UNSTRING-RPY-REQUEST.
019000     UNSTRING LNRPYREQ-LINE-IN DELIMITED BY ','
019100         INTO WS-RR-LOAN-ID-E WS-RR-EMI-ID-E WS-RR-AMOUNT-E
019200              WS-RR-METHOD-E WS-RR-TXN-ID-E.
019300     MOVE WS-RR-LOAN-ID-E              TO WS-RR-LOAN-ID.
019400     MOVE WS-RR-EMI-ID-E               TO WS-RR-EMI-ID.
019500     MOVE WS-RR-AMOUNT-E                TO WS-RR-AMOUNT.
019600     MOVE WS-RR-METHOD-E               TO WS-RR-METHOD.
019700     MOVE WS-RR-TXN-ID-E               TO WS-RR-TXN-ID.
019800
019900 130-READ-OLD-EMI.
020000     READ LNEMI-OLD INTO LNEMI100-REC
020100         AT END MOVE 1 TO OLD-EMI-EOF-SW.
020200
020300******************************************************************
020400*   200-PROCESS-LOAN DRIVES ONE LOAN THROUGH THE MERGE.  UNLIKE  *
020500*   LNPAY3000, A REPAYMENT IS NEVER REJECTED FOR AMOUNT OR       *
020600*   PAID-STATUS - ONLY AN UNMATCHED LOAN-ID IS COUNTED AS A      *
020700*   MISS.  BRANCH OPS MEMO 92-07 APPLIES.                       *
020800******************************************************************
020900 200-PROCESS-LOAN.
021000     PERFORM 240-REJECT-STALE-RPY-REQUEST UNTIL RPYREQ-AT-EOF
021100                OR WS-RR-LOAN-ID NOT < LNMAST-ID.
021200     MOVE ZERO                         TO WS-MAX-OUTSTANDING.
021300     MOVE ZERO                         TO WS-COMPLETED-RPY-CTR.
021400     PERFORM 250-COPY-EMI-ROWS-FOR-LOAN THRU 250-EXIT.
021500     PERFORM 400-WRITE-MASTER.
021600     PERFORM 100-READ-LOAN.
021700 200-EXIT.
021800     EXIT.
021900
022000 240-REJECT-STALE-RPY-REQUEST.
022100     DISPLAY 'UNMATCHED - LOAN NOT FOUND ON MASTER, LOAN '
022200         WS-RR-LOAN-ID UPON CRT.
022300     ADD 1 TO RPY-UNMATCHED-CTR.
022400     PERFORM 110-READ-RPY-REQUEST.
022500
022600******************************************************************
022700*   250-COPY-EMI-ROWS-FOR-LOAN PASSES OVER EVERY SCHEDULE ROW    *
022800*   BELONGING TO THIS LOAN, APPLYING ANY MATCHING REPAYMENT.     *
022900******************************************************************
023000 250-COPY-EMI-ROWS-FOR-LOAN.
023100     PERFORM 260-HANDLE-EMI-ROW THRU 260-EXIT UNTIL OLD-EMI-AT-EOF
023200                OR LNEMI-LOAN-ID NOT = LNMAST-ID.
023300 250-EXIT.
023400     EXIT.
023500
023600 260-HANDLE-EMI-ROW.
023700     IF NOT RPYREQ-AT-EOF
023800        AND WS-RR-LOAN-ID = LNMAST-ID
023900        AND WS-RR-EMI-ID = LNEMI-ID
024000        PERFORM 420-POST-REPAYMENT
024100        PERFORM 110-READ-RPY-REQUEST.
024200     PERFORM 500-DERIVE-OUTSTANDING-BAL.
024300     MOVE LNEMI100-REC                 TO LNEMI-REC-OUT.
024400     WRITE LNEMI-REC-OUT.
024500     PERFORM 130-READ-OLD-EMI.
024600 260-EXIT.
024700     EXIT.
024800
024900******************************************************************
025000*   500-DERIVE-OUTSTANDING-BAL - THE LOAN'S DERIVED OUTSTANDING  *
025100*   BALANCE IS THE HIGHEST OUTSTANDING-BAL STILL CARRIED ON A    *
025200*   SCHEDULED (UNPAID) ROW - NOT A STORED FIELD, RECOMPUTED      *
025300*   FRESH EVERY PASS, THE SAME AS THE ON-LINE INQUIRY SCREEN.    *
025400******************************************************************
025500 500-DERIVE-OUTSTANDING-BAL.
025600     IF LNEMI-SCHEDULED
025700        AND LNEMI-OUTSTANDING-BAL > WS-MAX-OUTSTANDING
025800        MOVE LNEMI-OUTSTANDING-BAL     TO WS-MAX-OUTSTANDING.
025900
026000******************************************************************
026100*   420-POST-REPAYMENT - NO AMOUNT-MATCH OR ALREADY-PAID EDIT,   *
026200*   SEE CHANGE LOG 04/14/92.  A REPEAT POSTING SIMPLY REPLACES   *
026300*   THE PAID DATE AND WRITES ANOTHER REPAYMENT-RECORD.           *
026400******************************************************************
026500 420-POST-REPAYMENT.
026600     MOVE SPACES                       TO LNREPAY100-REC.
026700     MOVE WS-RR-TXN-ID                 TO LNREPAY-ID.
026800     MOVE LNEMI-LOAN-ID                TO LNREPAY-LOAN-ID.
026900     MOVE LNEMI-ID                      TO LNREPAY-EMI-ID.
027000     MOVE WS-RR-AMOUNT                 TO LNREPAY-AMOUNT-PAID.
027100     MOVE WS-RPY-TIMESTAMP (1:10)       TO LNREPAY-PAYMENT-DATE.
027200     MOVE WS-RR-METHOD                 TO LNREPAY-METHOD.
027300     MOVE 'COMPLETED'                  TO LNREPAY-STATUS.
027400     MOVE WS-RR-TXN-ID                 TO LNREPAY-TXN-ID.
027500     MOVE LNREPAY100-REC               TO LNRPY-REC-OUT.
027600     WRITE LNRPY-REC-OUT.
027700     MOVE 'PAID'                       TO LNEMI-STATUS.
027800     MOVE LNEMI-DUE-DATE               TO LNEMI-PAID-DATE.
027900     ADD 1 TO RPY-POSTED-CTR.
028000     ADD 1 TO WS-COMPLETED-RPY-CTR.
028100     PERFORM 600-COUNT-COMPLETED-PAYMENTS.
028200
028300******************************************************************
028400*   600-COUNT-COMPLETED-PAYMENTS - RUNNING COUNT OF COMPLETED    *
028500*   REPAYMENT-RECORDS POSTED FOR THE LOAN CURRENTLY IN HAND,     *
028600*   KEPT FOR THE END-OF-LOAN TOTALS LINE AND FOR THE ON-LINE     *
028700*   INQUIRY SCREEN'S "TIMES PAID" COUNTER.                       *
028800******************************************************************
028900 600-COUNT-COMPLETED-PAYMENTS.
029000     DISPLAY 'LOAN ' LNMAST-ID ' - REPAYMENTS THIS RUN: '
029100         WS-COMPLETED-RPY-CTR UPON CRT.
029200
029300 400-WRITE-MASTER.
029400     MOVE LNMAST100-REC                TO LNMAST-REC-OUT.
029500     WRITE LNMAST-REC-OUT.
029600
029700 900-END-RTN.
029800     DISPLAY 'LOANS READ            -> ' REC-CTR  UPON CRT.
029900     DISPLAY 'REPAYMENTS POSTED     -> ' RPY-POSTED-CTR  UPON CRT.
030000     DISPLAY 'UNMATCHED REQUESTS    -> ' RPY-UNMATCHED-CTR
030100         UPON CRT.
030200     CLOSE LNRPYREQ-FILE LNMAST-FILE LNMAST-OUT
030300           LNEMI-OLD LNEMI-OUT LNRPY-OUT.
030400     STOP RUN.
