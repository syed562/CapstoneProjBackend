000100*****************************************************************
000200*   LNEMI.DD.CBL                                                 *
000300*   EMI SCHEDULE RECORD - ONE ROW PER SCHEDULED INSTALLMENT.     *
000400*   FULL SCHEDULE IS REGENERATED BY LN2000 (OLD ROWS FOR THE     *
000500*   LOAN ARE PURGED FIRST, NOT UPDATED IN PLACE).  MARKED PAID   *
000600*   BY LN3000/LN4000.                                            *
000700*****************************************************************
000800*  CHANGE LOG
000900*  06/14/89  REK  ORIGINAL LAYOUT FOR AMORTIZATION EXTRACT
001000*  11/02/91  DLH  ADDED EMI-STATUS, SCHEDULE ROWS NOW CARRY
001100*                 THEIR OWN PAID/OVERDUE STATE
001200*  03/19/94  DLH  DUE/PAID DATES CONVERTED TO YYYY-MM-DD STRING
001300*  09/27/98  CKM  Y2K SWEEP - DATE REDEFINES BELOW NOW 4-DIGIT
001400*                 YEAR, TICKET LN-1998-114
001500*  02/11/03  BTJ  TICKET LN-2003-041 - FILLER PAD TO 160 BYTES
001600*****************************************************************
001700 01  LNEMI100-REC.
001800     05  LNEMI-ID                     PIC X(36).
001900     05  LNEMI-LOAN-ID                PIC X(36).
002000     05  LNEMI-MONTH                  PIC S9(4)     COMP-3.
002100     05  LNEMI-AMOUNT                 PIC S9(9)V99  COMP-3.
002200     05  LNEMI-PRINCIPAL-AMT          PIC S9(9)V99  COMP-3.
002300     05  LNEMI-INTEREST-AMT           PIC S9(9)V99  COMP-3.
002400     05  LNEMI-OUTSTANDING-BAL        PIC S9(9)V99  COMP-3.
002500     05  LNEMI-STATUS                 PIC X(9).
002600         88  LNEMI-SCHEDULED          VALUE 'SCHEDULED'.
002700         88  LNEMI-PAID               VALUE 'PAID'.
002800         88  LNEMI-OVERDUE            VALUE 'OVERDUE'.
002900     05  LNEMI-DUE-DATE               PIC X(10).
003000     05  LNEMI-DUE-DATE-R REDEFINES LNEMI-DUE-DATE.
003100         10  LNEMI-DUE-YYYY           PIC X(4).
003200         10  FILLER                   PIC X.
003300         10  LNEMI-DUE-MM             PIC X(2).
003400         10  FILLER                   PIC X.
003500         10  LNEMI-DUE-DD             PIC X(2).
003600     05  LNEMI-PAID-DATE              PIC X(10).
003700     05  LNEMI-CREATED-AT             PIC X(30).
003800     05  FILLER                       PIC X(36).
