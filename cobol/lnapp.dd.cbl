000100*****************************************************************
000200*   LNAPP.DD.CBL                                                *
000300*   LOAN APPLICATION RECORD - ONE ROW PER APPLICATION SUBMITTED *
000400*   FOR UNDERWRITING.  READ BY LNAPV1000 / WRITTEN BACK WITH    *
000500*   THE UNDERWRITING DECISION.                                  *
000600*****************************************************************
000700*  CHANGE LOG
000800*  01/08/87  REK  ORIGINAL LAYOUT FOR LOAN ORIGINATION EXTRACT
000900*  06/14/89  REK  ADDED APP-RATE-PCT, QUOTE RATE NOW OPTIONAL
001000*  11/02/91  DLH  APP-STATUS WIDENED TO X(12) FOR UNDER_REVIEW
001100*  03/19/94  DLH  TIMESTAMP FIELDS MOVED TO ISO FORMAT, WAS YYMMDD
001200*  09/27/98  CKM  Y2K - APP-CREATED-AT/APP-UPDATED-AT NOW 4-DIGIT
001300*                 YEAR, TICKET LN-1998-114
001400*  02/11/03  BTJ  TICKET LN-2003-041 - FILLER PAD TO 160 BYTES
001500*****************************************************************
001600 01  LNAPP1100-REC.
001700     05  LNAPP-ID                     PIC X(36).
001800     05  LNAPP-USER-ID                PIC X(36).
001900     05  LNAPP-AMOUNT                 PIC S9(9)V99  COMP-3.
002000     05  LNAPP-TERM-MONTHS            PIC S9(4)     COMP-3.
002100     05  LNAPP-RATE-PCT               PIC S9(3)V99  COMP-3.
002200*        LNAPP-RATE-PCT IS THE QUOTED RATE, MAY BE ZERO IF THE
002300*        APPLICANT HAS NOT YET BEEN QUOTED - SEE LN6000 FOR THE
002400*        RATE TABLE THAT EVENTUALLY FILLS LOAN-RECORD'S RATE.
002500     05  LNAPP-STATUS                 PIC X(12).
002600         88  LNAPP-SUBMITTED          VALUE 'SUBMITTED'.
002700         88  LNAPP-UNDER-REVIEW       VALUE 'UNDER_REVIEW'.
002800         88  LNAPP-REJECTED           VALUE 'REJECTED'.
002900         88  LNAPP-APPROVED           VALUE 'APPROVED'.
003000     05  LNAPP-CREATED-AT             PIC X(30).
003100     05  LNAPP-UPDATED-AT             PIC X(30).
003200     05  FILLER                       PIC X(23).
