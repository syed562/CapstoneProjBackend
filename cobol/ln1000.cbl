000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   LNAPV1000.
000300 AUTHOR.       R.E. KOVACH.
000400 INSTALLATION. LOAN SERVICING - BATCH UNDERWRITING.
000500 DATE-WRITTEN. 01/08/1987.
000600 DATE-COMPILED.
000700 SECURITY.     COMPANY CONFIDENTIAL - LOAN SERVICING SYSTEMS.
000800******************************************************************
000900*   LNAPV1000 APPLIES THE UNDERWRITING CRITERIA TO EACH LOAN     *
001000*   APPLICATION ON THE APPLICATION FILE AND WRITES AN APPROVE /  *
001100*   REJECT DECISION BACK TO THE APPLICATION RECORD.  A REQUESTED *
001200*   TERM THAT IS NOT ON THE ALLOWED-TENURE LIST IS TREATED AS A  *
001300*   REJECT BEFORE THE FINANCIAL CHECKS ARE EVEN ATTEMPTED.       *
001400*   PROFILE AND APPLICATION EXTRACTS ARRIVE AS COMMA-DELIMITED   *
001500*   TEXT FROM THE ON-LINE SYSTEM, NOT AS FIXED-FORMAT RECORDS -  *
001600*   SEE 110/120 UNSTRING PARAGRAPHS BELOW.                       *
001700******************************************************************
001800*  CHANGE LOG
001900*  01/08/87  REK  ORIGINAL PROGRAM - CREDIT SCORE / INCOME CHECK
002000*                ONLY, NO LIABILITY CHECK YET
002100*  06/14/89  REK  ADDED LIABILITY-TO-LOAN RATIO CHECK PER
002200*                UNDERWRITING MEMO 89-14
002300*  11/02/91  DLH  ADDED ALLOWED-TENURE CHECK (TICKET LN-0713),
002400*                TERM NOW REJECTED BEFORE CREDIT/INCOME/LIABILITY
002500*  03/19/94  DLH  MISSING-PROFILE BYPASS RULE DOCUMENTED AND
002600*                PRESERVED PER UNDERWRITING MEMO 94-02 - DO NOT
002700*                "FIX" THIS, IT IS INTENTIONAL
002800*  09/27/98  CKM  Y2K SWEEP - LNAPP-CREATED-AT/UPDATED-AT ARE
002900*                ALREADY 4-DIGIT YEAR, NO CHANGE REQUIRED,
003000*                LOGGED PER STANDARD LN-1998-114
003100*  02/11/03  BTJ  TICKET LN-2003-041 - REASON TEXT WIDENED TO
003200*                40 BYTES, WAS TRUNCATING "LIABILITY" REASONS
003300*  05/16/07  MRS  TICKET LN-2007-029 - ALLOWED-TENURE TABLE MOVED
003400*                TO WORKING-STORAGE TABLE, WAS 3 SEPARATE IFS
003500*  08/03/11  MRS  TICKET LN-2011-066 - PROFILE MATCH IS NOW A
003600*                SEQUENTIAL MERGE ON USER-ID, FILES MUST ARRIVE
003700*                PRE-SORTED BY USER-ID
003800*  04/22/13  BTJ  TICKET LN-2013-019 - 400-WRITE-DECISION NOW
003900*                DISPLAYS THE REASON TEXT, UNDERWRITING HAD NO
004000*                WAY TO SEE WHY A LOAN REJECTED WITHOUT PULLING
004100*                THE EXTRACT FILE BY HAND
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CONSOLE IS CRT
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT LNAPP-FILE   ASSIGN TO DYNAMIC LNAPP-PATH
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT LNPROF-FILE  ASSIGN TO DYNAMIC LNPROF-PATH
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT LNAPP-OUT    ASSIGN TO DYNAMIC LNAPPOUT-PATH
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  LNAPP-FILE
005900     LABEL RECORDS ARE STANDARD.
006000 01  LNAPP-LINE-IN                     PIC X(200).
006100 FD  LNPROF-FILE
006200     LABEL RECORDS ARE STANDARD.
006300 01  LNPROF-LINE-IN                    PIC X(200).
006400 FD  LNAPP-OUT
006500     LABEL RECORDS ARE STANDARD.
006600 01  LNAPP-LINE-OUT                    PIC X(200).
006700 WORKING-STORAGE SECTION.
006800 77  WS-COMMAND-LINE                   PIC X(100).
006900 01  WS-PATHS.
007000     05  LNAPP-PATH.
007100         10  FILLER                    PIC X(14)
007200             VALUE '/users/public/'.
007300         10  LNAPP-NAME                PIC X(64).
007400     05  LNPROF-PATH.
007500         10  FILLER                    PIC X(14)
007600             VALUE '/users/public/'.
007700         10  LNPROF-NAME               PIC X(64).
007800     05  LNAPPOUT-PATH.
007900         10  FILLER                    PIC X(14)
008000             VALUE '/users/public/'.
008100         10  LNAPPOUT-NAME             PIC X(64).
008200 01  WS-SWITCHES.
008300     05  EOF-SW                        PIC 9     VALUE 0.
008400         88  AT-EOF                     VALUE 1.
008500     05  PROF-EOF-SW                   PIC 9     VALUE 0.
008600         88  PROF-AT-EOF                VALUE 1.
008700     05  PROFILE-FOUND-SW              PIC X     VALUE 'N'.
008800         88  PROFILE-FOUND              VALUE 'Y'.
008900     05  APPROVE-SW                    PIC X     VALUE 'N'.
009000         88  APPLICATION-APPROVED      VALUE 'Y'.
009100     05  TENURE-OK-SW                  PIC X     VALUE 'Y'.
009200         88  TENURE-IS-VALID           VALUE 'Y'.
009300     05  FILLER                        PIC X(1).
009400 01  WS-COUNTERS            COMP.
009500     05  REC-CTR                       PIC 9(7)  VALUE 0.
009600     05  APPROVE-CTR                   PIC 9(7)  VALUE 0.
009700     05  REJECT-CTR                    PIC 9(7)  VALUE 0.
009800     05  TENURE-IX                     PIC S9(4) VALUE 0.
009900     05  FILLER                        PIC 9(1)  VALUE 0.
010000 01  WS-REASON                         PIC X(40) VALUE SPACES.
010100 01  WS-REASON-R REDEFINES WS-REASON.
010200     05  WS-REASON-CODE                PIC X(4).
010300     05  FILLER                        PIC X(36).
010400 01  WS-AMOUNTS             COMP-3.
010500     05  WS-MIN-REQUIRED-INCOME        PIC S9(9)V99 VALUE 0.
010600     05  WS-MAX-ALLOWED-LIABILITY      PIC S9(9)V99 VALUE 0.
010700     05  FILLER                        PIC 9(1)     VALUE 0.
010800 01  WS-UNDERWRITING-PARMS.
010900     05  WS-MIN-CREDIT-SCORE           PIC S9(5)V99 COMP-3
011000                                       VALUE 600.
011100     05  WS-INCOME-MULTIPLIER          PIC S9(3)V99 COMP-3
011200                                       VALUE 5.
011300     05  WS-LIABILITY-MULTIPLIER       PIC S9(1)V99 COMP-3
011400                                       VALUE 0.50.
011500     05  FILLER                        PIC S9(1)V99 COMP-3
011600                                       VALUE 0.
011700 01  WS-UNDERWRITING-PARMS-R REDEFINES WS-UNDERWRITING-PARMS.
011800     05  FILLER                        PIC X(11).
011900 01  WS-ALLOWED-TENURE-TABLE.
012000     05  WS-ALLOWED-TENURE OCCURS 3 TIMES
012100                           PIC S9(4) COMP-3
012200                           VALUES 12, 24, 36.
012300     05  FILLER                        PIC S9(4) COMP-3
012400                                       VALUE 0.
012500 01  WS-TENURE-TABLE-FLAT REDEFINES WS-ALLOWED-TENURE-TABLE.
012600     05  FILLER                        PIC X(9).
012700*        TICKET LN-2007-029 - FIXED ALLOW-LIST, WAS 3 IFS
012800******************************************************************
012900*   UNSTRING/STRING EDIT AREAS - THE EXTRACT IS COMMA-DELIMITED *
013000*   TEXT, NOT A PACKED FIXED-FORMAT RECORD, SO EACH FIELD HAS   *
013100*   TO LAND IN A DISPLAY-TYPE WORK FIELD BEFORE IT CAN MOVE     *
013200*   INTO THE COMP-3 COPYBOOK FIELDS.                            *
013300******************************************************************
013400 01  WS-APP-EDIT.
013500     05  WS-APP-ID-E                   PIC X(36).
013600     05  WS-APP-USER-ID-E               PIC X(36).
013700     05  WS-APP-AMOUNT-E                PIC 9(9)V99.
013800     05  WS-APP-TERM-MONTHS-E           PIC 9(4).
013900     05  WS-APP-RATE-PCT-E              PIC 9(3)V99.
014000     05  WS-APP-STATUS-E                PIC X(12).
014100     05  WS-APP-CREATED-AT-E            PIC X(30).
014200     05  WS-APP-UPDATED-AT-E            PIC X(30).
014300     05  FILLER                         PIC X(1).
014400 01  WS-PROF-EDIT.
014500     05  WS-PROF-USER-ID-E              PIC X(36).
014600     05  WS-PROF-CREDIT-SCORE-E         PIC 9(5)V99.
014700     05  WS-PROF-CREDIT-SCORE-NA-E      PIC X.
014800     05  WS-PROF-ANNUAL-INCOME-E        PIC 9(9)V99.
014900     05  WS-PROF-TOTAL-LIAB-E           PIC 9(9)V99.
015000     05  FILLER                         PIC X(1).
015100 COPY 'lnapp.dd.cbl'.
015200 COPY 'lnprof.dd.cbl'.
015300 PROCEDURE DIVISION.
015400 A010-MAIN-LINE.
015500     DISPLAY SPACES UPON CRT.
015600     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
015700     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
015800         INTO LNAPP-NAME LNPROF-NAME LNAPPOUT-NAME.
015900     DISPLAY '* * * BEGIN LNAPV1000 - UNDERWRITING BATCH * * *'
016000         UPON CRT AT 1401.
016100     IF LNAPP-NAME = SPACES OR LNPROF-NAME = SPACES
016200        DISPLAY '!!!! ENTER APPLICATION, PROFILE AND OUTPUT'
016300            UPON CRT AT 2301
016400        DISPLAY '!!!! FILE NAMES ON THE COMMAND LINE !!!!'
016500            UPON CRT AT 2401
016600        STOP RUN.
016700     OPEN INPUT LNAPP-FILE.
016800     OPEN INPUT LNPROF-FILE.
016900     OPEN OUTPUT LNAPP-OUT.
017000     PERFORM 120-READ-PROFILE.
017100     PERFORM 100-READ-APPLICATION.
017200     PERFORM 200-PROCESS-APPLICATION THRU 200-EXIT
017300         UNTIL AT-EOF.
017400     PERFORM 900-END-RTN.
017500
017600 100-READ-APPLICATION.
017700     READ LNAPP-FILE INTO LNAPP-LINE-IN
017800         AT END MOVE 1 TO EOF-SW.
017900     IF NOT AT-EOF
018000        ADD 1 TO REC-CTR
018100        PERFORM 110-UNSTRING-APPLICATION.
018200
018300 110-UNSTRING-APPLICATION.
018400     UNSTRING LNAPP-LINE-IN DELIMITED BY ','
018500         INTO WS-APP-ID-E       WS-APP-USER-ID-E
018600              WS-APP-AMOUNT-E   WS-APP-TERM-MONTHS-E
018700              WS-APP-RATE-PCT-E WS-APP-STATUS-E
018800              WS-APP-CREATED-AT-E WS-APP-UPDATED-AT-E.
018900     MOVE WS-APP-ID-E              TO LNAPP-ID.
019000     MOVE WS-APP-USER-ID-E         TO LNAPP-USER-ID.
019100     MOVE WS-APP-AMOUNT-E          TO LNAPP-AMOUNT.
019200     MOVE WS-APP-TERM-MONTHS-E     TO LNAPP-TERM-MONTHS.
019300     MOVE WS-APP-RATE-PCT-E        TO LNAPP-RATE-PCT.
019400     MOVE WS-APP-STATUS-E          TO LNAPP-STATUS.
019500     MOVE WS-APP-CREATED-AT-E      TO LNAPP-CREATED-AT.
019600     MOVE WS-APP-UPDATED-AT-E      TO LNAPP-UPDATED-AT.
019700
019800******************************************************************
019900*   120/121 - PRIMING READ / ADVANCE FOR THE PROFILE FILE.      *
020000*   BOTH FILES MUST ARRIVE SORTED ASCENDING BY USER-ID - THIS   *
020100*   IS A SEQUENTIAL MERGE, NOT A KEYED LOOKUP (TICKET 2011-066) *
020200******************************************************************
020300 120-READ-PROFILE.
020400     READ LNPROF-FILE INTO LNPROF-LINE-IN
020500         AT END MOVE 1 TO PROF-EOF-SW.
020600     IF NOT PROF-AT-EOF
020700        PERFORM 121-UNSTRING-PROFILE.
020800
020900 121-UNSTRING-PROFILE.
021000     UNSTRING LNPROF-LINE-IN DELIMITED BY ','
021100         INTO WS-PROF-USER-ID-E        WS-PROF-CREDIT-SCORE-E
021200              WS-PROF-CREDIT-SCORE-NA-E
021300              WS-PROF-ANNUAL-INCOME-E  WS-PROF-TOTAL-LIAB-E.
021400     MOVE WS-PROF-USER-ID-E         TO LNPROF-USER-ID.
021500     MOVE WS-PROF-CREDIT-SCORE-E    TO LNPROF-CREDIT-SCORE.
021600     MOVE WS-PROF-CREDIT-SCORE-NA-E TO LNPROF-CREDIT-SCORE-NA.
021700     MOVE WS-PROF-ANNUAL-INCOME-E   TO LNPROF-ANNUAL-INCOME.
021800     MOVE WS-PROF-TOTAL-LIAB-E      TO LNPROF-TOTAL-LIAB.
021900
022000 200-PROCESS-APPLICATION.
022100     MOVE 'Y'                          TO TENURE-OK-SW.
022200     MOVE SPACES                       TO WS-REASON.
022300     PERFORM 210-VALIDATE-TENURE.
022400     IF NOT TENURE-IS-VALID
022500        MOVE 'N'                       TO APPROVE-SW
022600        MOVE 'invalid tenure requested' TO WS-REASON
022700     ELSE
022800        PERFORM 300-CHECK-APPROVAL-CRITERIA THRU 300-EXIT.
022900     PERFORM 400-WRITE-DECISION.
023000     IF APPLICATION-APPROVED
023100        ADD 1 TO APPROVE-CTR
023200     ELSE
023300        ADD 1 TO REJECT-CTR.
023400     PERFORM 100-READ-APPLICATION.
023500 200-EXIT.
023600     EXIT.
023700
023800******************************************************************
023900*   210-VALIDATE-TENURE - TERM MONTHS MUST BE ON THE ALLOWED     *
024000*   LIST (12/24/36).  A NULL/ABSENT TERM PASSES THIS CHECK -     *
024100*   REQUIRED-NESS IS ENFORCED BY OTHER EDITS, NOT HERE.          *
024200******************************************************************
024300 210-VALIDATE-TENURE.
024400     MOVE 'N'                          TO TENURE-OK-SW.
024500     IF LNAPP-TERM-MONTHS = ZERO
024600        MOVE 'Y'                       TO TENURE-OK-SW
024700     ELSE
024800        PERFORM 215-TEST-TENURE-ENTRY
024900           VARYING TENURE-IX FROM 1 BY 1 UNTIL TENURE-IX > 3.
025000
025100 215-TEST-TENURE-ENTRY.
025200     IF LNAPP-TERM-MONTHS = WS-ALLOWED-TENURE (TENURE-IX)
025300        MOVE 'Y'                       TO TENURE-OK-SW.
025400
025500******************************************************************
025600*   300-CHECK-APPROVAL-CRITERIA - THE UNDERWRITING DECISION.     *
025700*   CHECKS RUN IN STRICT ORDER AND SHORT-CIRCUIT ON THE FIRST    *
025800*   FAILURE: CREDIT SCORE, THEN INCOME, THEN LIABILITY.  A       *
025900*   MISSING PROFILE BYPASSES ALL THREE CHECKS (MEMO 94-02).      *
026000******************************************************************
026100 300-CHECK-APPROVAL-CRITERIA.
026200     MOVE 'N'                          TO APPROVE-SW.
026300     PERFORM 310-FIND-PROFILE.
026400     IF NOT PROFILE-FOUND
026500        MOVE 'Y'                       TO APPROVE-SW
026600        MOVE 'validation skipped'      TO WS-REASON
026700        GO TO 300-EXIT.
026800     IF LNPROF-NO-CREDIT-SCORE
026900        OR LNPROF-CREDIT-SCORE < WS-MIN-CREDIT-SCORE
027000        MOVE 'credit score below minimum' TO WS-REASON
027100        GO TO 300-EXIT.
027200     IF LNPROF-ANNUAL-INCOME = ZERO
027300        MOVE 'income missing or zero'  TO WS-REASON
027400        GO TO 300-EXIT.
027500     COMPUTE WS-MIN-REQUIRED-INCOME ROUNDED =
027600             LNAPP-AMOUNT / WS-INCOME-MULTIPLIER.
027700     IF LNPROF-ANNUAL-INCOME < WS-MIN-REQUIRED-INCOME
027800        MOVE 'income too low for amount' TO WS-REASON
027900        GO TO 300-EXIT.
028000     COMPUTE WS-MAX-ALLOWED-LIABILITY ROUNDED =
028100             LNAPP-AMOUNT * WS-LIABILITY-MULTIPLIER.
028200     IF LNPROF-TOTAL-LIAB > WS-MAX-ALLOWED-LIABILITY
028300        MOVE 'liabilities exceed limit' TO WS-REASON
028400        GO TO 300-EXIT.
028500     MOVE 'Y'                          TO APPROVE-SW.
028600     MOVE 'approved'                   TO WS-REASON.
028700 300-EXIT.
028800     EXIT.
028900
029000******************************************************************
029100*   310-FIND-PROFILE ADVANCES THE PROFILE FILE WHILE ITS KEY IS *
029200*   BEHIND THE CURRENT APPLICATION'S KEY.  IF THE PROFILE KEY   *
029300*   EVER RUNS AHEAD, OR THE FILE IS EXHAUSTED, THERE IS NO       *
029400*   PROFILE FOR THIS USER - THAT IS THE "UNAVAILABLE" BYPASS.    *
029500******************************************************************
029600 310-FIND-PROFILE.
029700     MOVE 'N'                          TO PROFILE-FOUND-SW.
029800     PERFORM 120-READ-PROFILE UNTIL PROF-AT-EOF
029900                OR LNPROF-USER-ID NOT < LNAPP-USER-ID.
030000     IF NOT PROF-AT-EOF AND LNPROF-USER-ID = LNAPP-USER-ID
030100        MOVE 'Y'                       TO PROFILE-FOUND-SW.
030200
030300 400-WRITE-DECISION.
030400     IF APPLICATION-APPROVED
030500        MOVE 'APPROVED'                TO LNAPP-STATUS
030600     ELSE
030700        MOVE 'REJECTED'                TO LNAPP-STATUS.
030800*        TICKET LN-2013-019 - REASON TEXT NOW SURFACED TO THE
030900*        CONSOLE, SAME AS THE SCHEDULE AND RATE-CARD RUNS DO
031000     DISPLAY 'DECISION - ' LNAPP-ID ' ' LNAPP-STATUS
031100         ' - ' WS-REASON UPON CRT.
031200     STRING LNAPP-ID        DELIMITED BY SIZE ','
031300            LNAPP-USER-ID   DELIMITED BY SIZE ','
031400            LNAPP-AMOUNT    DELIMITED BY SIZE ','
031500            LNAPP-TERM-MONTHS DELIMITED BY SIZE ','
031600            LNAPP-RATE-PCT  DELIMITED BY SIZE ','
031700            LNAPP-STATUS    DELIMITED BY SIZE ','
031800            LNAPP-CREATED-AT DELIMITED BY SIZE ','
031900            LNAPP-UPDATED-AT DELIMITED BY SIZE
032000            INTO LNAPP-LINE-OUT.
032100     WRITE LNAPP-LINE-OUT.
032200
032300 900-END-RTN.
032400     DISPLAY 'APPLICATIONS READ     -> ' REC-CTR  UPON CRT.
032500     DISPLAY 'APPROVED              -> ' APPROVE-CTR  UPON CRT.
032600     DISPLAY 'REJECTED              -> ' REJECT-CTR  UPON CRT.
032700     CLOSE LNAPP-FILE LNPROF-FILE LNAPP-OUT.
032800     STOP RUN.
