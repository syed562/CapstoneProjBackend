000100*****************************************************************
000200*   LNMAST.DD.CBL                                                *
000300*   LOAN MASTER RECORD - ONE ROW PER UNDERWRITTEN/ACTIVE LOAN.   *
000400*   WRITTEN BY LN1000 AT UNDERWRITING TIME, READ/REWRITTEN BY    *
000500*   LN2000 (SCHEDULE BUILD), LN3000/LN4000 (PAYMENT POSTING),    *
000600*   AND READ BY LN5000 (REPORTING).                              *
000700*****************************************************************
000800*  CHANGE LOG
000900*  01/08/87  REK  ORIGINAL LAYOUT, CARRIED OVER FROM THE OLD
001000*                 TICKLER-CARD LOAN MASTER
001100*  06/14/89  REK  ADDED LOAN-RATE-PCT, RATE NO LONGER A CONSTANT
001200*  11/02/91  DLH  LOAN-STATUS WIDENED, ACTIVE/CLOSED STATES ADDED
001300*  03/19/94  DLH  DATE FIELDS CONVERTED TO ISO-8601 STRING FORM
001400*  09/27/98  CKM  Y2K - LOAN-CREATED-YY-R/LOAN-UPDATED-YY-R
001500*                 REDEFINES NOW CARRY 4-DIGIT YEAR, TICKET
001600*                 LN-1998-114
001700*  02/11/03  BTJ  TICKET LN-2003-041 - ADDED LOAN-OUTSTANDING,
001800*                 WAS RECOMPUTED ON THE FLY BEFORE, NOW STORED
001900*  07/30/09  MRS  TICKET LN-2009-078 - FILLER PAD TO 220 BYTES
002000*****************************************************************
002100 01  LNMAST100-REC.
002200     05  LNMAST-ID                    PIC X(36).
002300     05  LNMAST-ID-6 REDEFINES LNMAST-ID.
002400         10  FILLER                   PIC X(30).
002500         10  LNMAST-ID-LAST6          PIC X(6).
002600     05  LNMAST-USER-ID               PIC X(36).
002700     05  LNMAST-AMOUNT                PIC S9(9)V99  COMP-3.
002800     05  LNMAST-TERM-MONTHS           PIC S9(4)     COMP-3.
002900     05  LNMAST-RATE-PCT              PIC S9(3)V99  COMP-3.
003000     05  LNMAST-STATUS                PIC X(10).
003100         88  LNMAST-PENDING           VALUE 'pending'.
003200         88  LNMAST-APPROVED          VALUE 'approved'.
003300         88  LNMAST-REJECTED          VALUE 'rejected'.
003400         88  LNMAST-ACTIVE            VALUE 'active'.
003500         88  LNMAST-CLOSED            VALUE 'closed'.
003600     05  LNMAST-OUTSTANDING           PIC S9(9)V99  COMP-3.
003700     05  LNMAST-OUTSTANDING-SET-SW    PIC X.
003800         88  LNMAST-OUTSTANDING-SET   VALUE 'Y'.
003900     05  LNMAST-CREATED-AT            PIC X(30).
004000     05  LNMAST-CREATED-AT-R REDEFINES LNMAST-CREATED-AT.
004100         10  LNMAST-CREATED-YYYY      PIC X(4).
004200         10  FILLER                   PIC X.
004300         10  LNMAST-CREATED-MM        PIC X(2).
004400         10  FILLER                   PIC X.
004500         10  LNMAST-CREATED-DD        PIC X(2).
004600         10  FILLER                   PIC X(20).
004700     05  LNMAST-UPDATED-AT            PIC X(30).
004800     05  LNMAST-UPDATED-AT-R REDEFINES LNMAST-UPDATED-AT.
004900         10  LNMAST-UPDATED-YYYY      PIC X(4).
005000         10  FILLER                   PIC X.
005100         10  LNMAST-UPDATED-MM        PIC X(2).
005200         10  FILLER                   PIC X.
005300         10  LNMAST-UPDATED-DD        PIC X(2).
005400         10  FILLER                   PIC X(20).
005500     05  FILLER                       PIC X(47).
